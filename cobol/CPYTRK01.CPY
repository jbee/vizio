000100*================================================================*
000110*        C P Y T R K 0 1   -   C L U S T E R   R E C O R D       *
000120*================================================================*
000130*    MEMBER......: CPYTRK01.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: SINGLETON CONTROL RECORD FOR CLUSTR.DAT. ONE  *
000160*                  RECORD EXISTS FOR THE WHOLE INSTALLATION; IT  *
000170*                  HOLDS THE PASSWORD SALT AND THE TWO "ONE PER  *
000180*                  DAY" ABUSE COUNTERS (EXTENDS, REGISTRATIONS). *
000190*------------------------------------------------------------------*
000200     05  CL-SALT                        PIC X(08).
000210     05  CL-LAST-EXTEND-DATE            PIC 9(08).
000220     05  CL-EXTENDS-TODAY               PIC 9(03).
000230     05  CL-LAST-REGISTER-DATE          PIC 9(08).
000240     05  CL-UNCONFIRMED-REGS-TODAY      PIC 9(03).
000250     05  FILLER                         PIC X(20).
