000100*================================================================*
000110*        C P Y T R K 1 0   -   E V E N T   R E C O R D             *
000120*================================================================*
000130*    MEMBER......: CPYTRK10.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: OUTPUT AUDIT RECORD FOR EVNTSF (EVENTS.DAT).  *
000160*                  ONE ROW PER ENTITY MUTATED BY AN APPLIED      *
000170*                  TRANSACTION (A TRANSACTION TOUCHING SEVERAL   *
000180*                  ENTITIES PRODUCES SEVERAL EVENT-RECORDS).     *
000190*------------------------------------------------------------------*
000200     05  EVT-SEQ                        PIC 9(07).
000210     05  EVT-TIME-MILLIS                PIC 9(15).
000220     05  EVT-ORIGINATOR                 PIC X(16).
000230     05  EVT-OP                         PIC X(12).
000240     05  EVT-ENTITY-KIND                PIC X(08).
000250     05  EVT-ENTITY-KEY                 PIC X(34).
000260     05  FILLER                         PIC X(08).
