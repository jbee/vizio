000100*================================================================*
000110*        C P Y T R K 0 7   -   V O T E   R E C O R D               *
000120*================================================================*
000130*    MEMBER......: CPYTRK07.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR VOTESF (VOTES.DAT). KEY IS  *
000160*                  VOTE-PRODUCT + VOTE-AREA + VOTE-SERIAL. AN    *
000170*                  OPEN VOTE HAS VOTE-END-DATE ZERO.             *
000180*------------------------------------------------------------------*
000190     05  VOTE-PRODUCT                   PIC X(16).
000200     05  VOTE-AREA                      PIC X(16).
000210     05  VOTE-SERIAL                    PIC 9(05).
000220     05  VOTE-MATTER                    PIC X(01).
000230         88  VOTE-MATTER-INCLUSION              VALUE 'I'.
000240         88  VOTE-MATTER-EXCLUSION              VALUE 'E'.
000250         88  VOTE-MATTER-RESIGNATION            VALUE 'G'.
000260         88  VOTE-MATTER-PARTICIPATION          VALUE 'P'.
000270     05  VOTE-AFFECTED                  PIC X(16).
000280     05  VOTE-END-DATE                  PIC 9(08).
000290     05  VOTE-CONSENTING-CT             PIC 9(02).
000300     05  VOTE-CONSENTING OCCURS 20 TIMES PIC X(16).
000310     05  VOTE-DISSENTING-CT             PIC 9(02).
000320     05  VOTE-DISSENTING OCCURS 20 TIMES PIC X(16).
000330     05  FILLER                         PIC X(04).
