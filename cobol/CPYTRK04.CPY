000100*================================================================*
000110*        C P Y T R K 0 4   -   A R E A   R E C O R D               *
000120*================================================================*
000130*    MEMBER......: CPYTRK04.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR AREASF (AREAS.DAT). KEY IS  *
000160*                  ARA-PRODUCT + ARA-NAME. AREA '*' IS A         *
000170*                  PRODUCT'S ORIGIN AREA, AREA '?' IS ITS CATCH- *
000180*                  ALL UNKNOWN AREA, BY CONVENTION.              *
000190*------------------------------------------------------------------*
000200     05  ARA-PRODUCT                    PIC X(16).
000210     05  ARA-NAME                       PIC X(16).
000220     05  ARA-BASIS                      PIC X(16).
000230     05  ARA-EXCLUSIVE                  PIC X(01).
000240         88  ARA-IS-EXCLUSIVE                   VALUE 'Y'.
000250         88  ARA-NOT-EXCLUSIVE                  VALUE 'N'.
000260     05  ARA-MAINTAINER-CT              PIC 9(02).
000270     05  ARA-MAINTAINERS OCCURS 20 TIMES PIC X(16).
000280     05  FILLER                         PIC X(09).
