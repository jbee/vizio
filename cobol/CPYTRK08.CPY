000100*================================================================*
000110*        C P Y T R K 0 8   -   S I T E   R E C O R D               *
000120*================================================================*
000130*    MEMBER......: CPYTRK08.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR SITESF (SITES.DAT). KEY IS  *
000160*                  SITE-OWNER + SITE-NAME. A USER MAY OWN AT     *
000170*                  MOST 10 PERSONAL SITES (SEE USR-SITES-CT).    *
000180*------------------------------------------------------------------*
000190     05  SITE-OWNER                     PIC X(16).
000200     05  SITE-NAME                      PIC X(16).
000210     05  SITE-TEMPLATE                  PIC X(200).
000220     05  FILLER                         PIC X(08).
