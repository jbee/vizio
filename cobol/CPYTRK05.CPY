000100*================================================================*
000110*        C P Y T R K 0 5   -   V E R S I O N   R E C O R D         *
000120*================================================================*
000130*    MEMBER......: CPYTRK05.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR VERSNF (VERSIONS.DAT). KEY  *
000160*                  IS VER-PRODUCT + VER-NAME. THE CHANGESET LIST *
000170*                  IS POPULATED WHEN A RELEASE TASK RESOLVES.    *
000180*------------------------------------------------------------------*
000190     05  VER-PRODUCT                    PIC X(16).
000200     05  VER-NAME                       PIC X(16).
000210     05  VER-CHANGESET OCCURS 30 TIMES  PIC X(16).
000220     05  VER-CHANGESET-CT               PIC 9(02).
000230     05  FILLER                         PIC X(06).
