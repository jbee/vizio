000100*================================================================*
000110*        C P Y T R K 1 1   -   R E J E C T   R E C O R D           *
000120*================================================================*
000130*    MEMBER......: CPYTRK11.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: OUTPUT EXCEPTION RECORD FOR REJCTF            *
000160*                  (REJECTS.DAT). ONE ROW PER REJECTED           *
000170*                  TRANSACTION; NOTHING IS MUTATED FOR THESE.    *
000180*------------------------------------------------------------------*
000190     05  REJ-SEQ                        PIC 9(07).
000200     05  REJ-OP                         PIC X(12).
000210     05  REJ-REASON                     PIC X(80).
000220     05  FILLER                         PIC X(01).
