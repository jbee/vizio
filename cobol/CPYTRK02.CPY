000100*================================================================*
000110*        C P Y T R K 0 2   -   U S E R   R E C O R D              *
000120*================================================================*
000130*    MEMBER......: CPYTRK02.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR USERSF (USERS.DAT). KEY IS  *
000160*                  USR-NAME. EXTERNAL (HUMAN) USER NAMES ARE     *
000170*                  ALPHANUMERIC; INTERNAL/ANONYMOUS NAMES CARRY  *
000180*                  AN "@" AND ARE NOT REAL LOGINS.                *
000190*------------------------------------------------------------------*
000200     05  USR-NAME                       PIC X(16).
000210     05  USR-EMAIL                      PIC X(40).
000220     05  USR-MD5                        PIC X(32).
000230     05  USR-ACTIVATED                  PIC X(01).
000240         88  USR-IS-ACTIVATED                   VALUE 'Y'.
000250         88  USR-NOT-ACTIVATED                  VALUE 'N'.
000260     05  USR-LAST-ACTIVE-DATE           PIC 9(08).
000270     05  USR-XP                         PIC 9(05).
000280     05  USR-ABSOLVED-CT                PIC 9(05).
000290     05  USR-RESOLVED-CT                PIC 9(05).
000300     05  USR-DISSOLVED-CT               PIC 9(05).
000310     05  USR-SITES-CT                   PIC 9(02).
000320     05  USR-SITE-NAMES OCCURS 10 TIMES PIC X(16).
000330     05  USR-WATCHES-CT                 PIC 9(03).
000340     05  USR-EMPH-MILLIS                PIC 9(15).
000350     05  USR-EMPH-TODAY-CT              PIC 9(03).
000360     05  USR-LAST-REPORT-DATE           PIC 9(08).
000370     05  USR-REPORTS-TODAY-CT           PIC 9(03).
000380     05  FILLER                         PIC X(19).
