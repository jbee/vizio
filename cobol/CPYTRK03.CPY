000100*================================================================*
000110*        C P Y T R K 0 3   -   P R O D U C T   R E C O R D        *
000120*================================================================*
000130*    MEMBER......: CPYTRK03.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR PRODSF (PRODUCTS.DAT). KEY  *
000160*                  IS PRD-NAME. PRD-TASKS-CT DOUBLES AS THE      *
000170*                  RUNNING TASK-ID SEQUENCE FOR THE PRODUCT.     *
000180*------------------------------------------------------------------*
000190     05  PRD-NAME                       PIC X(16).
000200     05  PRD-ORIGIN-AREA                PIC X(16).
000210     05  PRD-UNKNOWN-AREA               PIC X(16).
000220     05  PRD-TASKS-CT                   PIC 9(07).
000230     05  PRD-UNCONFIRMED-TASKS-CT       PIC 9(05).
000240     05  FILLER                         PIC X(10).
