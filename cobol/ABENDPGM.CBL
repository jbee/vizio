000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     ABENDPGM.
000120 AUTHOR.         D J FENWICK.
000130 INSTALLATION.   SYSTEMS DEVELOPMENT - BATCH SUPPORT GROUP.
000140 DATE-WRITTEN.   03/11/1985.
000150 DATE-COMPILED.
000160 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*----------------------------------------------------------------*
000180*                C H A N G E   L O G                              *
000190*----------------------------------------------------------------*
000200*    DATE        BY    REQUEST    DESCRIPTION                    *
000210*    ----------  ----  ---------  -------------------------------*
000220*    03/11/1985  DJF   SDR-0041   ORIGINAL SHOP-WIDE ABEND        *
000230*                                 HANDLER - DISPLAYS CALLER, CODE,*
000240*                                 MESSAGE, DATE/TIME AND STOPS.   *
000250*    07/22/1986  DJF   SDR-0118   WIDENED ERROR-CODE TO 30 CHARS  *
000260*                                 SO SQLCODE TEXT NO LONGER       *
000270*                                 TRUNCATES IN THE DISPLAY.       *
000280*    02/09/1989  RGM   SDR-0340   STANDARDISED THE BANNER BOX TO  *
000290*                                 MATCH THE HOUSE DISPLAY STYLE.  *
000300*    11/30/1998  KAT   Y2K-0027   Y2K REVIEW - WRK-ERROR-DATE IS  *
000310*                                 CALLER-FORMATTED TEXT, NOT A    *
000320*                                 DATE FIELD THIS PROGRAM EDITS;  *
000330*                                 NO CENTURY EXPOSURE HERE.       *
000340*                                 SIGNED OFF CLEAN.               *
000350*    05/14/2003  PTK   SDR-0612   ADOPTED BY THE VIZTRAK BATCH    *
000360*                                 PROJECT AS ITS SHARED ABEND     *
000370*                                 UTILITY - NO LOGIC CHANGE.      *
000380*    09/02/2009  LMS   SDR-0788   ADDED THIS ENTRY WHEN ASKED WHY *
000390*                                 THE PROGRAM HAS NO FILES - IT   *
000400*                                 IS A CALLED SUBPROGRAM, NOT A   *
000410*                                 STANDALONE JOB STEP.            *
000420*    02/14/2011  WJT   SDR-0951   REBUILT THE BANNER FOR VIZTRAK. *
000430*                                 WIDENED WRK-ERROR-MSG TO 60 AND *
000440*                                 NARROWED WRK-ERROR-CODE TO 02 - *
000450*                                 THE OLD 30/30 SPLIT WAS SIZED   *
000460*                                 FOR SQLCODE TEXT AND NO LONGER  *
000470*                                 MATCHES TRKP0001'S WRK-ERROR-   *
000480*                                 LOG, THE ONLY CALLER LEFT. ADDED*
000490*                                 THE CALL-COUNTER AND ERROR-     *
000500*                                 CLASS REDEFINES AND RELAID THE *
000510*                                 BANNER AROUND BOTH.             *
000520*    08/03/2012  WJT   SDR-1004   CALL-CLASS TEST WAS COMPARING  *
000530*                                 THE WRONG FIELD - FIXED TO TEST *
000540*                                 THE REDEFINED ALPHA VIEW OF THE *
000550*                                 INCOMING CODE, NOT THE RAW ONE. *
000560*----------------------------------------------------------------*
000570*    GOAL........: DISPLAY AN ABNORMAL-END BANNER FOR THE CALLING*
000580*                  PROGRAM AND STOP THE RUN. SHARED ACROSS EVERY  *
000590*                  BATCH PROJECT IN THIS INSTALLATION - TREAT AS  *
000600*                  INFRASTRUCTURE, NOT APPLICATION CODE.          *
000610*----------------------------------------------------------------*
000620*    FILES.......:  NONE - CALLED SUBPROGRAM, NO OWN I/O.         *
000630*----------------------------------------------------------------*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*================================================================*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*-----------------------------------------------------------------*
000740*                  WORKING-STORAGE SECTION                        *
000750*-----------------------------------------------------------------*
000760 WORKING-STORAGE SECTION.
000770 77  WRK-ABEND-CALLS-CT             PIC 9(05) COMP VALUE ZEROS.
000780*----------------------------------------------------------------*
000790*    CALL-COUNTER BANNER VIEW - THE NUMBER OF TIMES THIS COPY    *
000800*    OF ABENDPGM HAS BEEN ENTERED THIS RUN, DISPLAYED AS TEXT    *
000810*    WITHOUT AN EDITED PICTURE (SAME TRICK THE BATCH SUITE USES  *
000820*    ELSEWHERE FOR A COMP COUNTER THAT ONLY EVER GOES ON A       *
000830*    DISPLAY LINE).                                               *
000840*----------------------------------------------------------------*
000850 01  WRK-ABEND-CALL-BANNER.
000860     03  WRK-ABEND-CALL-NUM         PIC 9(05) VALUE ZERO.
000870 01  WRK-ABEND-CALL-ALPHA REDEFINES WRK-ABEND-CALL-BANNER
000880                                     PIC X(05).
000890*----------------------------------------------------------------*
000900*    ERROR-CLASS VIEW - THE INCOMING WRK-ERROR-CODE IS TESTED AS *
000910*    ALPHANUMERIC TO TELL A TWO-DIGIT VSAM/QSAM FILE STATUS      *
000920*    (ALWAYS NUMERIC) FROM A BUSINESS-RULE ABEND (THIS BATCH     *
000930*    SUITE CALLS 9999-CALL-ABEND-PGM WITH SPACES IN THE CODE     *
000940*    WHEN THE REJECT IS A GUARD FAILURE, NOT A FILE ERROR).      *
000950*----------------------------------------------------------------*
000960 01  WRK-ABEND-CLASS-WORK.
000970     03  WRK-ABEND-CLASS-NUM        PIC 9(02) VALUE ZERO.
000980 01  WRK-ABEND-CLASS-ALPHA REDEFINES WRK-ABEND-CLASS-WORK
000990                                     PIC X(02).
001000 01  WRK-ABEND-CLASS-TEXT           PIC X(12) VALUE SPACES.
001010*----------------------------------------------------------------*
001020*    DATE/TIME STAMP VIEW - THE CALLER'S DATE/TIME TEXT IS       *
001030*    COPIED INTO ONE GROUP SO THE BANNER CAN ECHO BOTH ON A      *
001040*    SINGLE LINE WITHOUT TWO SEPARATE DISPLAY OPERANDS.          *
001050*----------------------------------------------------------------*
001060 01  WRK-ABEND-STAMP.
001070     03  WRK-ABEND-STAMP-DATE       PIC X(10) VALUE SPACES.
001080     03  WRK-ABEND-STAMP-SEP        PIC X(01) VALUE SPACE.
001090     03  WRK-ABEND-STAMP-TIME       PIC X(08) VALUE SPACES.
001100 01  WRK-ABEND-STAMP-FLAT REDEFINES WRK-ABEND-STAMP
001110                                     PIC X(19).
001120*-----------------------------------------------------------------*
001130*                      LINKAGE SECTION                            *
001140*-----------------------------------------------------------------*
001150 LINKAGE SECTION.
001160 01  WRK-ERROR-LOG.
001170     03  WRK-PROGRAM                    PIC X(08).
001180     03  WRK-ERROR-MSG                  PIC X(60).
001190     03  WRK-ERROR-CODE                 PIC X(02).
001200     03  WRK-ERROR-DATE                 PIC X(10).
001210     03  WRK-ERROR-TIME                 PIC X(08).
001220     03  FILLER                         PIC X(01) VALUE SPACE.
001230*================================================================*
001240 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
001250*================================================================*
001260*----------------------------------------------------------------*
001270 0000-MAIN-PROCESS               SECTION.
001280*----------------------------------------------------------------*
001290     ADD 1                       TO WRK-ABEND-CALLS-CT.
001300     MOVE WRK-ABEND-CALLS-CT     TO WRK-ABEND-CALL-NUM.
001310 
001320     MOVE WRK-ERROR-CODE         TO WRK-ABEND-CLASS-ALPHA.
001330     IF WRK-ABEND-CLASS-ALPHA IS NUMERIC
001340         MOVE 'FILE STATUS ' TO WRK-ABEND-CLASS-TEXT
001350     ELSE
001360         MOVE 'GUARD REJECT' TO WRK-ABEND-CLASS-TEXT
001370     END-IF.
001380 
001390     MOVE WRK-ERROR-DATE         TO WRK-ABEND-STAMP-DATE.
001400     MOVE WRK-ERROR-TIME         TO WRK-ABEND-STAMP-TIME.
001410 
001420     DISPLAY '=================================================='.
001430     DISPLAY '=     V I Z T R A K   B A T C H   A B E N D      ='.
001440     DISPLAY '=================================================='.
001450     DISPLAY '=  CALLING PROGRAM....: ' WRK-PROGRAM.
001460     DISPLAY '=  ABEND CALL NUMBER..: ' WRK-ABEND-CALL-ALPHA
001470             ' THIS RUN'.
001480     DISPLAY '=  ERROR CLASS........: ' WRK-ABEND-CLASS-TEXT.
001490     DISPLAY '=  ERROR CODE.........: ' WRK-ERROR-CODE.
001500     DISPLAY '=  RUN DATE/TIME......: ' WRK-ABEND-STAMP-FLAT.
001510     DISPLAY '=--------------------------------------------------='.
001520     DISPLAY '=  ' WRK-ERROR-MSG.
001530     DISPLAY '=================================================='.
001540 
001550     STOP RUN.
001560*----------------------------------------------------------------*
001570 0000-99-EXIT.                   EXIT.
001580*----------------------------------------------------------------*
