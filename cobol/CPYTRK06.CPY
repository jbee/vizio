000100*================================================================*
000110*        C P Y T R K 0 6   -   T A S K   R E C O R D               *
000120*================================================================*
000130*    MEMBER......: CPYTRK06.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: MASTER RECORD FOR TASKSF (TASKS.DAT). KEY IS  *
000160*                  TSK-PRODUCT + TSK-ID. TSK-MOTIVE/TSK-GOAL/    *
000170*                  TSK-STATUS ARE SINGLE-CHAR CODES (SEE 88-     *
000180*                  LEVELS BELOW). HEAT IS A DATE-STAMPED DAILY   *
000190*                  COUNTER, NOT A LIFETIME TOTAL.                *
000200*------------------------------------------------------------------*
000210     05  TSK-PRODUCT                    PIC X(16).
000220     05  TSK-ID                         PIC 9(07).
000230     05  TSK-AREA                       PIC X(16).
000240     05  TSK-VERSION                    PIC X(16).
000250     05  TSK-REPORTER                   PIC X(16).
000260     05  TSK-SOLVER                     PIC X(16).
000270     05  TSK-START-DATE                 PIC 9(08).
000280     05  TSK-END-DATE                   PIC 9(08).
000290     05  TSK-SUMMARY                    PIC X(80).
000300     05  TSK-MOTIVE                     PIC X(01).
000310         88  TSK-MOTIVE-DEFECT                  VALUE 'D'.
000320         88  TSK-MOTIVE-IDEA                    VALUE 'I'.
000330         88  TSK-MOTIVE-PROPOSAL                VALUE 'P'.
000340         88  TSK-MOTIVE-RELEASE                 VALUE 'R'.
000350     05  TSK-GOAL                       PIC X(01).
000360         88  TSK-GOAL-CLARIFICATION             VALUE 'C'.
000370         88  TSK-GOAL-MODIFICATION              VALUE 'M'.
000380         88  TSK-GOAL-VERIFICATION              VALUE 'V'.
000390         88  TSK-GOAL-PUBLICATION               VALUE 'P'.
000400     05  TSK-STATUS                     PIC X(01).
000410         88  TSK-STATUS-UNSOLVED                VALUE 'U'.
000420         88  TSK-STATUS-ABSOLVED                VALUE 'A'.
000430         88  TSK-STATUS-RESOLVED                VALUE 'R'.
000440         88  TSK-STATUS-DISSOLVED               VALUE 'D'.
000450     05  TSK-EXPLOITABLE                PIC X(01).
000460         88  TSK-IS-EXPLOITABLE                 VALUE 'Y'.
000470         88  TSK-NOT-EXPLOITABLE                VALUE 'N'.
000480     05  TSK-CONFIRMED                  PIC X(01).
000490         88  TSK-IS-CONFIRMED                   VALUE 'Y'.
000500         88  TSK-NOT-CONFIRMED                  VALUE 'N'.
000510     05  TSK-CAUSE-ID                   PIC 9(07).
000520     05  TSK-ORIGIN-ID                  PIC 9(07).
000530     05  TSK-HEAT                       PIC 9(05).
000540     05  TSK-HEAT-DATE                  PIC 9(08).
000550     05  TSK-USERS-MARKED-CT            PIC 9(02).
000560     05  TSK-USERS-MARKED OCCURS 5 TIMES PIC X(16).
000570     05  TSK-USERS-STARTED-CT           PIC 9(02).
000580     05  TSK-USERS-STARTED OCCURS 5 TIMES PIC X(16).
000590     05  FILLER                         PIC X(11).
