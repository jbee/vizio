000100*================================================================*
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *
000120*================================================================*
000130 IDENTIFICATION  DIVISION.
000140 PROGRAM-ID.     TRKP0001.
000150 AUTHOR.         M R OKONKWO-BELL.
000160 INSTALLATION.   SYSTEMS DEVELOPMENT - BATCH SUPPORT GROUP.
000170 DATE-WRITTEN.   14/02/1994.
000180 DATE-COMPILED.
000190 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000200*----------------------------------------------------------------*
000210*                C H A N G E   L O G                              *
000220*----------------------------------------------------------------*
000230*    DATE        BY    REQUEST    DESCRIPTION                    *
000240*    ----------  ----  ---------  -------------------------------*
000250*    14/02/1994  MOB   SDR-4401   ORIGINAL BATCH POSTER FOR THE   *
000260*                                 VIZTRAK TRACKER - REPLAYS THE   *
000270*                                 TRANSACTIONS EXTRACT AGAINST    *
000280*                                 THE SEVEN MASTER FILES AND THE  *
000290*                                 CLUSTER CONTROL RECORD.         *
000300*    02/09/1994  MOB   SDR-4430   ADDED THE REPORT-SEQUEL AND     *
000310*                                 RELOCATE RULE SECTIONS - THESE  *
000320*                                 WERE DEFERRED OUT OF THE FIRST  *
000330*                                 DROP TO HOLD THE DATE.          *
000340*    19/05/1995  RDK   SDR-4488   VOTE SETTLEMENT WAS SETTLING ON *
000350*                                 A TIE - TIGHTENED 602 TO REQUIRE *
000360*                                 A STRICT MAJORITY PER THE RULES  *
000370*                                 BOOK, SECTION 9.                *
000380*    03/11/1997  RDK   SDR-4602   EMPHASIZE-RATE FIX - THE DAILY   *
000390*                                 COUNTER WAS NEVER RESETTING      *
000400*                                 BECAUSE WE COMPARED THE RAW      *
000410*                                 MILLISECOND STAMP TO TRAN-DATE.  *
000420*                                 NOW GOES THROUGH CPMSDATE FIRST.  *
000430*    21/09/1998  KAT   Y2K-0114   Y2K REVIEW - ALL DATE FIELDS IN  *
000440*                                 THIS PROGRAM ARE CCYYMMDD (8     *
000450*                                 DIGIT, FOUR-DIGIT YEAR) AS READ  *
000460*                                 FROM THE TRANSACTION EXTRACT;    *
000470*                                 NO WINDOWING LOGIC IS PRESENT OR *
000480*                                 REQUIRED. SIGNED OFF CLEAN.      *
000490*    08/04/2001  PTK   SDR-4790   ADDED THE EXPECTCANREGISTER AND  *
000500*                                 EXPECTEXTENDABLE CLUSTER CAPS -  *
000510*                                 NIGHTLY RUN WAS LETTING THROUGH  *
000520*                                 A FLOOD OF BOGUS SIGN-UPS FROM   *
000530*                                 THE OVERNIGHT FEED.              *
000540*    17/07/2004  PTK   SDR-4855   REWORKED THE TASK-QUEUE SECTIONS *
000550*                                 (MARK/DROP/START) TO SHARE THE   *
000560*                                 NAME-LIST HELPERS IN THE 6800    *
000570*                                 RANGE INSTEAD OF EACH ROLLING    *
000580*                                 ITS OWN PERFORM VARYING.         *
000590*    11/01/2009  LMS   SDR-4920   SITE LAUNCH/UPDATE SECTIONS      *
000600*                                 ADDED FOR THE PERSONAL PAGES     *
000610*                                 FEATURE - SEE 800/801.           *
000620*    23/06/2012  LMS   SDR-4977   CORRECTED 410-SOLVE SO A         *
000630*                                 SECOND ABSOLVE/RESOLVE/DISSOLVE  *
000640*                                 AGAINST THE SAME TASK IS REJECTED*
000650*                                 RATHER THAN OVERWRITING THE      *
000660*                                 ORIGINAL OUTCOME.                *
000670*----------------------------------------------------------------*
000680*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000690*----------------------------------------------------------------*
000700*    GOAL........: REPLAY THE NIGHTLY TRANSACTIONS EXTRACT        *
000710*                  AGAINST THE TRACKER MASTER FILES, APPLYING     *
000720*                  THE SAME RULES THE ORIGINAL ENGINE ENFORCES,   *
000730*                  AND PRODUCE UPDATED MASTERS PLUS AN EVENT LOG, *
000740*                  A REJECT LOG AND A CONTROL-TOTAL SUMMARY.      *
000750*----------------------------------------------------------------*
000760*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000770*                   CLUSTR          00050       CPYTRK01         *
000780*                   USERSF          00330       CPYTRK02         *
000790*                   PRODSF          00070       CPYTRK03         *
000800*                   AREASF          00380       CPYTRK04         *
000810*                   VERSNF          00520       CPYTRK05         *
000820*                   TASKSF          00390       CPYTRK06         *
000830*                   VOTESF          00710       CPYTRK07         *
000840*                   SITESF          00240       CPYTRK08         *
000850*                   TRANSF          00500       CPYTRK09         *
000860*                   EVNTSF          00100       CPYTRK10         *
000870*                   REJCTF          00100       CPYTRK11         *
000880*----------------------------------------------------------------*
000890*    TABLE DB2...:  NONE.                                        *
000900*----------------------------------------------------------------*
000910*    NOTE........:  THE SEVEN MASTER FILES ARE READ WHOLE INTO    *
000920*                   WORKING-STORAGE TABLES AT 1000-INITIALIZE AND *
000930*                   REWRITTEN WHOLE AT 3000-FINALIZE - A FRESH    *
000940*                   OUTPUT COPY IS WRITTEN EVERY RUN SO A FAILED  *
000950*                   JOB NEVER LEAVES A MASTER HALF-UPDATED ON     *
000960*                   DISK. MD5 DIGESTING AND MILLISECOND-TO-DATE   *
000970*                   CONVERSION ARE DONE BY THE SITE UTILITIES     *
000980*                   CPHASHMD AND CPMSDATE - NOT WRITTEN OUT HERE. *
000990*----------------------------------------------------------------*
001000*================================================================*
001010*           E N V I R O N M E N T      D I V I S I O N           *
001020*================================================================*
001030 ENVIRONMENT DIVISION.
001040 CONFIGURATION SECTION.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070     CLASS HOUSE-ALPHA   IS 'A' THRU 'Z'
001080     CLASS HOUSE-NUMERIC IS '0' THRU '9'.
001090 
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120 
001130     SELECT CLUSTR        ASSIGN TO UTS-S-CLUSTR
001140      ORGANIZATION IS     SEQUENTIAL
001150      ACCESS MODE  IS     SEQUENTIAL
001160      FILE STATUS  IS     WRK-FS-CLUSTR.
001170 
001180     SELECT USERSF        ASSIGN TO UTS-S-USERSF
001190      ORGANIZATION IS     SEQUENTIAL
001200      ACCESS MODE  IS     SEQUENTIAL
001210      FILE STATUS  IS     WRK-FS-USERSF.
001220 
001230     SELECT PRODSF        ASSIGN TO UTS-S-PRODSF
001240      ORGANIZATION IS     SEQUENTIAL
001250      ACCESS MODE  IS     SEQUENTIAL
001260      FILE STATUS  IS     WRK-FS-PRODSF.
001270 
001280     SELECT AREASF        ASSIGN TO UTS-S-AREASF
001290      ORGANIZATION IS     SEQUENTIAL
001300      ACCESS MODE  IS     SEQUENTIAL
001310      FILE STATUS  IS     WRK-FS-AREASF.
001320 
001330     SELECT VERSNF        ASSIGN TO UTS-S-VERSNF
001340      ORGANIZATION IS     SEQUENTIAL
001350      ACCESS MODE  IS     SEQUENTIAL
001360      FILE STATUS  IS     WRK-FS-VERSNF.
001370 
001380     SELECT TASKSF        ASSIGN TO UTS-S-TASKSF
001390      ORGANIZATION IS     SEQUENTIAL
001400      ACCESS MODE  IS     SEQUENTIAL
001410      FILE STATUS  IS     WRK-FS-TASKSF.
001420 
001430     SELECT VOTESF        ASSIGN TO UTS-S-VOTESF
001440      ORGANIZATION IS     SEQUENTIAL
001450      ACCESS MODE  IS     SEQUENTIAL
001460      FILE STATUS  IS     WRK-FS-VOTESF.
001470 
001480     SELECT SITESF        ASSIGN TO UTS-S-SITESF
001490      ORGANIZATION IS     SEQUENTIAL
001500      ACCESS MODE  IS     SEQUENTIAL
001510      FILE STATUS  IS     WRK-FS-SITESF.
001520 
001530     SELECT TRANSF        ASSIGN TO UTS-S-TRANSF
001540      ORGANIZATION IS     SEQUENTIAL
001550      ACCESS MODE  IS     SEQUENTIAL
001560      FILE STATUS  IS     WRK-FS-TRANSF.
001570 
001580     SELECT EVNTSF        ASSIGN TO UTS-S-EVNTSF
001590      ORGANIZATION IS     SEQUENTIAL
001600      ACCESS MODE  IS     SEQUENTIAL
001610      FILE STATUS  IS     WRK-FS-EVNTSF.
001620 
001630     SELECT REJCTF        ASSIGN TO UTS-S-REJCTF
001640      ORGANIZATION IS     SEQUENTIAL
001650      ACCESS MODE  IS     SEQUENTIAL
001660      FILE STATUS  IS     WRK-FS-REJCTF.
001670 
001680*================================================================*
001690*                  D A T A      D I V I S I O N                  *
001700*================================================================*
001710 DATA DIVISION.
001720 FILE SECTION.
001730*
001740 FD CLUSTR
001750     RECORDING MODE IS F
001760     LABEL RECORD   IS STANDARD
001770     BLOCK CONTAINS 00 RECORDS.
001780 01 FD-REG-CLUSTR   PIC X(050).
001790 
001800 FD USERSF
001810     RECORDING MODE IS F
001820     LABEL RECORD   IS STANDARD
001830     BLOCK CONTAINS 00 RECORDS.
001840 01 FD-REG-USERSF   PIC X(330).
001850 
001860 FD PRODSF
001870     RECORDING MODE IS F
001880     LABEL RECORD   IS STANDARD
001890     BLOCK CONTAINS 00 RECORDS.
001900 01 FD-REG-PRODSF   PIC X(070).
001910 
001920 FD AREASF
001930     RECORDING MODE IS F
001940     LABEL RECORD   IS STANDARD
001950     BLOCK CONTAINS 00 RECORDS.
001960 01 FD-REG-AREASF   PIC X(380).
001970 
001980 FD VERSNF
001990     RECORDING MODE IS F
002000     LABEL RECORD   IS STANDARD
002010     BLOCK CONTAINS 00 RECORDS.
002020 01 FD-REG-VERSNF   PIC X(520).
002030 
002040 FD TASKSF
002050     RECORDING MODE IS F
002060     LABEL RECORD   IS STANDARD
002070     BLOCK CONTAINS 00 RECORDS.
002080 01 FD-REG-TASKSF   PIC X(390).
002090 
002100 FD VOTESF
002110     RECORDING MODE IS F
002120     LABEL RECORD   IS STANDARD
002130     BLOCK CONTAINS 00 RECORDS.
002140 01 FD-REG-VOTESF   PIC X(710).
002150 
002160 FD SITESF
002170     RECORDING MODE IS F
002180     LABEL RECORD   IS STANDARD
002190     BLOCK CONTAINS 00 RECORDS.
002200 01 FD-REG-SITESF   PIC X(240).
002210 
002220 FD TRANSF
002230     RECORDING MODE IS F
002240     LABEL RECORD   IS STANDARD
002250     BLOCK CONTAINS 00 RECORDS.
002260 01 FD-REG-TRANSF   PIC X(500).
002270 
002280 FD EVNTSF
002290     RECORDING MODE IS F
002300     LABEL RECORD   IS STANDARD
002310     BLOCK CONTAINS 00 RECORDS.
002320 01 FD-REG-EVNTSF   PIC X(100).
002330 
002340 FD REJCTF
002350     RECORDING MODE IS F
002360     LABEL RECORD   IS STANDARD
002370     BLOCK CONTAINS 00 RECORDS.
002380 01 FD-REG-REJCTF   PIC X(100).
002390 
002400 WORKING-STORAGE SECTION.
002410*----------------------------------------------------------------*
002420*    MASTER TABLES - LOADED WHOLE AT 1000, REWRITTEN WHOLE AT     *
002430*    3000. EACH TABLE CARRIES ITS OWN COMP OCCURRENCE COUNTER.    *
002440*----------------------------------------------------------------*
002450 01 WRK-CLUSTR-REG.
002460     COPY CPYTRK01.
002470 
002480 01 WRK-USER-TAB.
002490     03 WRK-USER-CT                 PIC 9(03) COMP VALUE ZERO.
002500     03 WRK-USER-ENT OCCURS 300 TIMES INDEXED BY USR-IDX.
002510         COPY CPYTRK02.
002520 
002530 01 WRK-USERSF-REG.
002540     COPY CPYTRK02.
002550 
002560 01 WRK-PRODUCT-TAB.
002570     03 WRK-PRODUCT-CT              PIC 9(02) COMP VALUE ZERO.
002580     03 WRK-PRODUCT-ENT OCCURS 50 TIMES INDEXED BY PRD-IDX.
002590         COPY CPYTRK03.
002600 
002610 01 WRK-PRODSF-REG.
002620     COPY CPYTRK03.
002630 
002640 01 WRK-AREA-TAB.
002650     03 WRK-AREA-CT                 PIC 9(03) COMP VALUE ZERO.
002660     03 WRK-AREA-ENT OCCURS 400 TIMES INDEXED BY ARA-IDX.
002670         COPY CPYTRK04.
002680 
002690 01 WRK-AREASF-REG.
002700     COPY CPYTRK04.
002710 
002720 01 WRK-VERSION-TAB.
002730     03 WRK-VERSION-CT              PIC 9(03) COMP VALUE ZERO.
002740     03 WRK-VERSION-ENT OCCURS 200 TIMES INDEXED BY VER-IDX.
002750         COPY CPYTRK05.
002760 
002770 01 WRK-VERSNF-REG.
002780     COPY CPYTRK05.
002790 
002800 01 WRK-TASK-TAB.
002810     03 WRK-TASK-CT                 PIC 9(04) COMP VALUE ZERO.
002820     03 WRK-TASK-ENT OCCURS 2000 TIMES INDEXED BY TSK-IDX.
002830         COPY CPYTRK06.
002840 
002850 01 WRK-TASKSF-REG.
002860     COPY CPYTRK06.
002870 
002880 01 WRK-VOTE-TAB.
002890     03 WRK-VOTE-CT                 PIC 9(03) COMP VALUE ZERO.
002900     03 WRK-VOTE-ENT OCCURS 500 TIMES INDEXED BY VOTE-IDX.
002910         COPY CPYTRK07.
002920 
002930 01 WRK-VOTESF-REG.
002940     COPY CPYTRK07.
002950 
002960 01 WRK-SITE-TAB.
002970     03 WRK-SITE-CT                 PIC 9(03) COMP VALUE ZERO.
002980     03 WRK-SITE-ENT OCCURS 500 TIMES INDEXED BY SITE-IDX.
002990         COPY CPYTRK08.
003000 
003010 01 WRK-SITESF-REG.
003020     COPY CPYTRK08.
003030 
003040*----------------------------------------------------------------*
003050*    TRANSACTION / AUDIT / REJECT WORKING RECORDS.                *
003060*----------------------------------------------------------------*
003070 01 WRK-TRAN-REG.
003080     COPY CPYTRK09.
003090 
003100 01 WRK-EVNT-REG.
003110     COPY CPYTRK10.
003120 
003130 01 WRK-REJCT-REG.
003140     COPY CPYTRK11.
003150 
003160*----------------------------------------------------------------*
003170*    EOF SWITCHES AND RECORD COUNTERS FOR THE RUN.               *
003180*----------------------------------------------------------------*
003190 77 WRK-TRANSF-EOF               PIC X(03) VALUE SPACES.
003200 77 WRK-LOAD-EOF                 PIC X(03) VALUE 'NO '.
003210     88 LOAD-EOF-REACHED                 VALUE 'YES'.
003220     88 LOAD-EOF-NOT-REACHED             VALUE 'NO '.
003230 77 WRK-TRAN-RECS-CT             PIC 9(07) COMP VALUE ZERO.
003240 77 WRK-EVNT-RECS-CT             PIC 9(07) COMP VALUE ZERO.
003250 77 WRK-REJCT-RECS-CT            PIC 9(07) COMP VALUE ZERO.
003260 77 WRK-NEXT-TASK-ID             PIC 9(07) COMP VALUE ZERO.
003270 77 WRK-AT-COUNT                 PIC 9(02) COMP VALUE ZERO.
003280 77 WRK-ABEND-PGM                PIC X(08) VALUE 'ABENDPGM'.
003290 77 WRK-HASH-PGM                 PIC X(08) VALUE 'CPHASHMD'.
003300 77 WRK-MSDATE-PGM                PIC X(08) VALUE 'CPMSDATE'.
003310 
003320*----------------------------------------------------------------*
003330*    GUARD RESULT - EVERY RULE SECTION SETS THIS BEFORE RETURN.   *
003340*----------------------------------------------------------------*
003350 01 WRK-GUARD-RESULT.
003360     03 WRK-GUARD-OK             PIC X(03) VALUE 'YES'.
003370         88 GUARD-PASSED                 VALUE 'YES'.
003380         88 GUARD-FAILED                 VALUE 'NO '.
003390     03 WRK-REJECT-REASON        PIC X(80) VALUE SPACES.
003400     03 FILLER                   PIC X(01) VALUE SPACE.
003410 
003420*----------------------------------------------------------------*
003430*    TABLE-LOOKUP INDICES - COMP, ZERO MEANS "NOT FOUND".         *
003440*----------------------------------------------------------------*
003450 77 WRK-ACTOR-IDX                PIC 9(04) COMP VALUE ZERO.
003460 77 WRK-PRODUCT-IDX               PIC 9(04) COMP VALUE ZERO.
003470 77 WRK-AREA-IDX                 PIC 9(04) COMP VALUE ZERO.
003480 77 WRK-TOAREA-IDX                PIC 9(04) COMP VALUE ZERO.
003490 77 WRK-BASIS-IDX                PIC 9(04) COMP VALUE ZERO.
003500 77 WRK-VERSION-IDX               PIC 9(04) COMP VALUE ZERO.
003510 77 WRK-TASK-IDX                 PIC 9(04) COMP VALUE ZERO.
003520 77 WRK-CAUSE-IDX                PIC 9(04) COMP VALUE ZERO.
003530 77 WRK-VOTE-IDX                 PIC 9(04) COMP VALUE ZERO.
003540 77 WRK-SITE-IDX                 PIC 9(04) COMP VALUE ZERO.
003550 
003560*----------------------------------------------------------------*
003570*    GENERIC FIND ARGUMENTS - SHARED BY THE 6100-6700 SECTIONS.   *
003580*----------------------------------------------------------------*
003590 01 WRK-FIND-ARGS.
003600     03 WRK-FIND-NAME            PIC X(16) VALUE SPACES.
003610     03 WRK-FIND-NAME2           PIC X(16) VALUE SPACES.
003620     03 WRK-FIND-NUM             PIC 9(07) VALUE ZERO.
003630     03 WRK-FIND-IX              PIC 9(04) COMP VALUE ZERO.
003640     03 FILLER                   PIC X(01) VALUE SPACE.
003650 
003660*----------------------------------------------------------------*
003670*    NAME-LIST HELPER ARGUMENTS - SHARED BY THE 6800-6850         *
003680*    SECTIONS (MAINTAINERS, CONSENTING/DISSENTING, MARKED/        *
003690*    STARTED - ALL ARE JUST "OCCURS N TIMES PIC X(16)" LISTS).    *
003700*----------------------------------------------------------------*
003710 01 WRK-LIST-ARGS.
003720     03 WRK-LIST-MAX              PIC 9(02) COMP VALUE ZERO.
003730     03 WRK-LIST-NAME              PIC X(16) VALUE SPACES.
003740     03 WRK-LIST-IX                PIC 9(02) COMP VALUE ZERO.
003750     03 WRK-LIST-AREA-IX           PIC 9(04) COMP VALUE ZERO.
003760     03 WRK-LIST-IX2               PIC 9(02) COMP VALUE ZERO.
003770     03 FILLER                     PIC X(01) VALUE SPACE.
003780 01 WRK-LIST-STATUS.
003790     03 WRK-LIST-FOUND             PIC X(03) VALUE 'NO '.
003800         88 NAME-IN-LIST                  VALUE 'YES'.
003810         88 NAME-NOT-IN-LIST              VALUE 'NO '.
003820     03 FILLER                     PIC X(01) VALUE SPACE.
003830 
003840*----------------------------------------------------------------*
003850*    REPORT-RULE STAGING AREA - FILLED BY 401-405, CONSUMED BY    *
003860*    THE SHARED CORE AT 400.                                      *
003870*----------------------------------------------------------------*
003880 01 WRK-RPT-STAGING.
003890     03 WRK-RPT-MOTIVE             PIC X(01) VALUE SPACE.
003900     03 WRK-RPT-GOAL               PIC X(01) VALUE SPACE.
003910     03 WRK-RPT-AREA               PIC X(16) VALUE SPACES.
003920     03 WRK-RPT-VERSION            PIC X(16) VALUE SPACES.
003930     03 WRK-RPT-EXPLOITABLE        PIC X(01) VALUE 'N'.
003940     03 WRK-RPT-CAUSE-ID           PIC 9(07) VALUE ZERO.
003950     03 WRK-RPT-ORIGIN-ID          PIC 9(07) VALUE ZERO.
003960     03 FILLER                     PIC X(01) VALUE SPACE.
003970 77 WRK-SOLVE-STATUS               PIC X(01) VALUE SPACE.
003980 
003990*----------------------------------------------------------------*
004000*    EMPHASIZE-RATE AND REPORT-RATE WORK AREAS.                   *
004010*----------------------------------------------------------------*
004020 77 WRK-EMPH-DELAY-MS             PIC S9(15) COMP VALUE ZERO.
004030 77 WRK-ELAPSED-MILLIS            PIC S9(15) COMP VALUE ZERO.
004040 77 WRK-EMPH-PER-DAY              PIC 9(05) COMP VALUE ZERO.
004050 77 WRK-EMPH-LAST-DATE            PIC 9(08) VALUE ZERO.
004060 77 WRK-REPORT-LIMIT              PIC 9(05) COMP VALUE ZERO.
004070 
004080*----------------------------------------------------------------*
004090*    PASSWORD DIGEST WORK AREA - CALLED OUT TO CPHASHMD, WHICH    *
004100*    THE SECURITY GROUP OWNS.  WE ONLY BUILD THE INPUT STRING.    *
004110*----------------------------------------------------------------*
004120 01 WRK-HASH-WORK.
004130     03 WRK-HASH-INPUT             PIC X(40) VALUE SPACES.
004140     03 WRK-HASH-RESULT            PIC X(32) VALUE SPACES.
004150     03 FILLER                     PIC X(01) VALUE SPACE.
004160 
004170*----------------------------------------------------------------*
004180*    REDEFINES NO. 1 - A TASK-ID IS CARRIED NUMERICALLY BUT THE   *
004190*    EVENT-LOG ENTITY KEY NEEDS IT AS SEVEN ZERO-FILLED DIGITS    *
004200*    OF TEXT FOR THE STRING VERB.                                 *
004210*----------------------------------------------------------------*
004220 01 WRK-KEY-TASK-ID               PIC 9(07) VALUE ZERO.
004230 01 WRK-KEY-TASK-ID-X REDEFINES WRK-KEY-TASK-ID PIC X(07).
004240 
004250*----------------------------------------------------------------*
004260*    REDEFINES NO. 2 - THE ENTITY KEY IS BUILT AS PRODUCT/NAME    *
004270*    PARTS THEN RE-VIEWED FLAT TO MOVE INTO EVT-ENTITY-KEY.       *
004280*----------------------------------------------------------------*
004290 01 WRK-ENTITY-KEY-PARTS.
004300     03 WRK-EK-PART1               PIC X(16) VALUE SPACES.
004310     03 WRK-EK-SEP                 PIC X(01) VALUE '/'.
004320     03 WRK-EK-PART2               PIC X(17) VALUE SPACES.
004330 01 WRK-ENTITY-KEY-FLAT REDEFINES WRK-ENTITY-KEY-PARTS PIC X(34).
004340 
004350*----------------------------------------------------------------*
004360*    REDEFINES NO. 3 - THE CLUSTER'S TWO DAILY ABUSE COUNTERS ARE *
004370*    DISPLAYED TOGETHER ON THE FINALIZE BANNER AS A SINGLE        *
004380*    6-DIGIT PAIR RATHER THAN TWO SEPARATE DISPLAY STATEMENTS -   *
004390*    THE NUMERIC GROUP IS BUILT ONCE AND THE ALPHA VIEW IS JUST   *
004400*    WHAT GOES OUT ON THE BANNER LINE.                            *
004410*----------------------------------------------------------------*
004420 01 WRK-CLUSTER-BANNER-NUM.
004430     03 WRK-CBN-EXTENDS            PIC 9(03) VALUE ZERO.
004440     03 WRK-CBN-REGISTERS          PIC 9(03) VALUE ZERO.
004450 01 WRK-CLUSTER-BANNER-ALPHA REDEFINES WRK-CLUSTER-BANNER-NUM
004460                                    PIC X(06).
004470 
004480*----------------------------------------------------------------*
004490*    CONTROL-TOTAL TABLE - ONE ROW PER TRAN-OP CATALOGUE ENTRY,   *
004500*    PRINTED AT 9800-PRINT-REPORT.                                *
004510*----------------------------------------------------------------*
004520 01 WRK-OP-TOTALS-TAB.
004530     03 WRK-OP-TOTALS-CT           PIC 9(02) COMP VALUE ZERO.
004540     03 WRK-OP-TOTALS-ENT OCCURS 25 TIMES INDEXED BY OPT-IDX.
004550         05 OPT-CODE                PIC X(12) VALUE SPACES.
004560         05 OPT-APPLIED-CT           PIC 9(07) COMP VALUE ZERO.
004570         05 OPT-REJECTED-CT          PIC 9(07) COMP VALUE ZERO.
004580         05 FILLER                   PIC X(01) VALUE SPACE.
004590 77 WRK-OPT-IDX2                  PIC 9(02) COMP VALUE ZERO.
004600 77 WRK-TOTAL-APPLIED              PIC 9(09) COMP VALUE ZERO.
004610 77 WRK-TOTAL-REJECTED             PIC 9(09) COMP VALUE ZERO.
004620 01 WRK-REPORT-LINE                PIC X(34) VALUE SPACES.
004630 01 WRK-REPORT-APPLIED-ED          PIC ZZZZZZZZ9.
004640 01 WRK-REPORT-REJECTED-ED         PIC ZZZZZZZZ9.
004650 
004660*----------------------------------------------------------------*
004670*    FILE-STATUS GROUP - ONE PER FILE, CHECKED BY THE 8XXX RANGE. *
004680*----------------------------------------------------------------*
004690 01 WRK-FILE-STATUS.
004700     03 WRK-FS-CLUSTR              PIC 9(02) VALUE ZERO.
004710     03 WRK-FS-USERSF              PIC 9(02) VALUE ZERO.
004720     03 WRK-FS-PRODSF              PIC 9(02) VALUE ZERO.
004730     03 WRK-FS-AREASF              PIC 9(02) VALUE ZERO.
004740     03 WRK-FS-VERSNF              PIC 9(02) VALUE ZERO.
004750     03 WRK-FS-TASKSF              PIC 9(02) VALUE ZERO.
004760     03 WRK-FS-VOTESF              PIC 9(02) VALUE ZERO.
004770     03 WRK-FS-SITESF              PIC 9(02) VALUE ZERO.
004780     03 WRK-FS-TRANSF              PIC 9(02) VALUE ZERO.
004790     03 WRK-FS-EVNTSF              PIC 9(02) VALUE ZERO.
004800     03 WRK-FS-REJCTF              PIC 9(02) VALUE ZERO.
004810     03 FILLER                     PIC X(01) VALUE SPACE.
004820 
004830*----------------------------------------------------------------*
004840*    ABEND ERROR-LOG, PASSED BY REFERENCE TO ABENDPGM - THIS      *
004850*    SHOP'S STANDARD LAYOUT FOR EVERY ABEND CALL-OUT.             *
004860*----------------------------------------------------------------*
004870 01 WRK-ERROR-LOG.
004880     03 WRK-PROGRAM                PIC X(08) VALUE 'TRKP0001'.
004890     03 WRK-ERROR-MSG              PIC X(60) VALUE SPACES.
004900     03 WRK-ERROR-CODE              PIC X(02) VALUE SPACES.
004910     03 WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
004920     03 WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
004930     03 FILLER                       PIC X(01) VALUE SPACE.
004940 
004950*----------------------------------------------------------------*
004960*    JOB-CLOCK WORKING STORAGE - FOR THE FINALIZE BANNER ONLY.    *
004970*    BUSINESS DATES ALL COME FROM TRAN-DATE ON THE EXTRACT.       *
004980*----------------------------------------------------------------*
004990 01 WRK-SYSTEM-DATE.
005000     03 WRK-SD-YY                  PIC 9(02).
005010     03 WRK-SD-MM                  PIC 9(02).
005020     03 WRK-SD-DD                  PIC 9(02).
005030     03 FILLER                     PIC X(01) VALUE SPACE.
005040 01 WRK-DATE-FORMATTED.
005050     03 WRK-DD-FORMATTED            PIC 9(02).
005060     03 FILLER                      PIC X(01) VALUE '-'.
005070     03 WRK-MM-FORMATTED            PIC 9(02).
005080     03 FILLER                      PIC X(01) VALUE '-'.
005090     03 WRK-YYYY-FORMATTED          PIC 9(04).
005100 01 WRK-SYSTEM-TIME.
005110     03 WRK-ST-HH                  PIC 9(02).
005120     03 WRK-ST-MN                  PIC 9(02).
005130     03 WRK-ST-SS                  PIC 9(02).
005140     03 WRK-ST-HS                  PIC 9(02).
005150     03 FILLER                     PIC X(01) VALUE SPACE.
005160 01 WRK-TIME-FORMATTED.
005170     03 WRK-HH-FORMATTED            PIC 9(02).
005180     03 FILLER                      PIC X(01) VALUE ':'.
005190     03 WRK-MN-FORMATTED            PIC 9(02).
005200     03 FILLER                      PIC X(01) VALUE ':'.
005210     03 WRK-SS-FORMATTED            PIC 9(02).
005220 
005230*================================================================*
005240*              P R O C E D U R E      D I V I S I O N            *
005250*================================================================*
005260 PROCEDURE DIVISION.
005270 
005280 0000-MAIN-PROCESS SECTION.
005290*    DRIVES THE WHOLE RUN - LOAD THE MASTERS, REPLAY THE
005300*    TRANSACTIONS, WRITE THE MASTERS BACK AND PRINT THE REPORT.
005310     PERFORM 1000-INITIALIZE.
005320     PERFORM 2000-PROCESS-TRANSACTIONS.
005330     PERFORM 3000-FINALIZE.
005340     STOP RUN.
005350 0000-99-EXIT.
005360     EXIT.
005370 
005380 1000-INITIALIZE SECTION.
005390     PERFORM 9000-GET-DATE-TIME.
005400     OPEN INPUT CLUSTR.
005410     PERFORM 8010-TEST-FS-CLUSTR.
005420     READ CLUSTR INTO WRK-CLUSTR-REG.
005430     PERFORM 8010-TEST-FS-CLUSTR.
005440     CLOSE CLUSTR.
005450     PERFORM 1010-LOAD-USERS.
005460     PERFORM 1020-LOAD-PRODUCTS.
005470     PERFORM 1030-LOAD-AREAS.
005480     PERFORM 1040-LOAD-VERSIONS.
005490     PERFORM 1050-LOAD-TASKS.
005500     PERFORM 1060-LOAD-VOTES.
005510     PERFORM 1070-LOAD-SITES.
005520     OPEN INPUT TRANSF.
005530     PERFORM 8090-TEST-FS-TRANSF.
005540     OPEN OUTPUT EVNTSF.
005550     PERFORM 8095-TEST-FS-EVNTSF.
005560     OPEN OUTPUT REJCTF.
005570     PERFORM 8098-TEST-FS-REJCTF.
005580     MOVE 'NO ' TO WRK-TRANSF-EOF.
005590 1000-99-EXIT.
005600     EXIT.
005610 
005620 1010-LOAD-USERS SECTION.
005630     OPEN INPUT USERSF.
005640     PERFORM 8020-TEST-FS-USERSF.
005650     MOVE 'NO ' TO WRK-LOAD-EOF.
005660     PERFORM 1010-READ-NEXT-USER THRU 1010-B-99-EXIT.
005670     PERFORM 1010-READ-NEXT-USER THRU 1010-B-99-EXIT
005680         UNTIL LOAD-EOF-REACHED.
005690     CLOSE USERSF.
005700 1010-99-EXIT.
005710     EXIT.
005720 
005730 1010-READ-NEXT-USER SECTION.
005740     READ USERSF INTO WRK-USERSF-REG
005750         AT END MOVE 'YES' TO WRK-LOAD-EOF
005760             GO TO 1010-B-99-EXIT
005770     END-READ.
005780     PERFORM 8020-TEST-FS-USERSF.
005790     ADD 1 TO WRK-USER-CT.
005800     MOVE WRK-USERSF-REG TO WRK-USER-ENT(WRK-USER-CT).
005810 1010-B-99-EXIT.
005820     EXIT.
005830 
005840 1020-LOAD-PRODUCTS SECTION.
005850     OPEN INPUT PRODSF.
005860     PERFORM 8030-TEST-FS-PRODSF.
005870     MOVE 'NO ' TO WRK-LOAD-EOF.
005880     PERFORM 1020-READ-NEXT-PRODUCT THRU 1020-B-99-EXIT.
005890     PERFORM 1020-READ-NEXT-PRODUCT THRU 1020-B-99-EXIT
005900         UNTIL LOAD-EOF-REACHED.
005910     CLOSE PRODSF.
005920 1020-99-EXIT.
005930     EXIT.
005940 
005950 1020-READ-NEXT-PRODUCT SECTION.
005960     READ PRODSF INTO WRK-PRODSF-REG
005970         AT END MOVE 'YES' TO WRK-LOAD-EOF
005980             GO TO 1020-B-99-EXIT
005990     END-READ.
006000     PERFORM 8030-TEST-FS-PRODSF.
006010     ADD 1 TO WRK-PRODUCT-CT.
006020     MOVE WRK-PRODSF-REG TO WRK-PRODUCT-ENT(WRK-PRODUCT-CT).
006030 1020-B-99-EXIT.
006040     EXIT.
006050 
006060 1030-LOAD-AREAS SECTION.
006070     OPEN INPUT AREASF.
006080     PERFORM 8040-TEST-FS-AREASF.
006090     MOVE 'NO ' TO WRK-LOAD-EOF.
006100     PERFORM 1030-READ-NEXT-AREA THRU 1030-B-99-EXIT.
006110     PERFORM 1030-READ-NEXT-AREA THRU 1030-B-99-EXIT
006120         UNTIL LOAD-EOF-REACHED.
006130     CLOSE AREASF.
006140 1030-99-EXIT.
006150     EXIT.
006160 
006170 1030-READ-NEXT-AREA SECTION.
006180     READ AREASF INTO WRK-AREASF-REG
006190         AT END MOVE 'YES' TO WRK-LOAD-EOF
006200             GO TO 1030-B-99-EXIT
006210     END-READ.
006220     PERFORM 8040-TEST-FS-AREASF.
006230     ADD 1 TO WRK-AREA-CT.
006240     MOVE WRK-AREASF-REG TO WRK-AREA-ENT(WRK-AREA-CT).
006250 1030-B-99-EXIT.
006260     EXIT.
006270 
006280 1040-LOAD-VERSIONS SECTION.
006290     OPEN INPUT VERSNF.
006300     PERFORM 8050-TEST-FS-VERSNF.
006310     MOVE 'NO ' TO WRK-LOAD-EOF.
006320     PERFORM 1040-READ-NEXT-VERSION THRU 1040-B-99-EXIT.
006330     PERFORM 1040-READ-NEXT-VERSION THRU 1040-B-99-EXIT
006340         UNTIL LOAD-EOF-REACHED.
006350     CLOSE VERSNF.
006360 1040-99-EXIT.
006370     EXIT.
006380 
006390 1040-READ-NEXT-VERSION SECTION.
006400     READ VERSNF INTO WRK-VERSNF-REG
006410         AT END MOVE 'YES' TO WRK-LOAD-EOF
006420             GO TO 1040-B-99-EXIT
006430     END-READ.
006440     PERFORM 8050-TEST-FS-VERSNF.
006450     ADD 1 TO WRK-VERSION-CT.
006460     MOVE WRK-VERSNF-REG TO WRK-VERSION-ENT(WRK-VERSION-CT).
006470 1040-B-99-EXIT.
006480     EXIT.
006490 
006500 1050-LOAD-TASKS SECTION.
006510     OPEN INPUT TASKSF.
006520     PERFORM 8060-TEST-FS-TASKSF.
006530     MOVE 'NO ' TO WRK-LOAD-EOF.
006540     PERFORM 1050-READ-NEXT-TASK THRU 1050-B-99-EXIT.
006550     PERFORM 1050-READ-NEXT-TASK THRU 1050-B-99-EXIT
006560         UNTIL LOAD-EOF-REACHED.
006570     CLOSE TASKSF.
006580 1050-99-EXIT.
006590     EXIT.
006600 
006610 1050-READ-NEXT-TASK SECTION.
006620     READ TASKSF INTO WRK-TASKSF-REG
006630         AT END MOVE 'YES' TO WRK-LOAD-EOF
006640             GO TO 1050-B-99-EXIT
006650     END-READ.
006660     PERFORM 8060-TEST-FS-TASKSF.
006670     ADD 1 TO WRK-TASK-CT.
006680     MOVE WRK-TASKSF-REG TO WRK-TASK-ENT(WRK-TASK-CT).
006690 1050-B-99-EXIT.
006700     EXIT.
006710 
006720 1060-LOAD-VOTES SECTION.
006730     OPEN INPUT VOTESF.
006740     PERFORM 8070-TEST-FS-VOTESF.
006750     MOVE 'NO ' TO WRK-LOAD-EOF.
006760     PERFORM 1060-READ-NEXT-VOTE THRU 1060-B-99-EXIT.
006770     PERFORM 1060-READ-NEXT-VOTE THRU 1060-B-99-EXIT
006780         UNTIL LOAD-EOF-REACHED.
006790     CLOSE VOTESF.
006800 1060-99-EXIT.
006810     EXIT.
006820 
006830 1060-READ-NEXT-VOTE SECTION.
006840     READ VOTESF INTO WRK-VOTESF-REG
006850         AT END MOVE 'YES' TO WRK-LOAD-EOF
006860             GO TO 1060-B-99-EXIT
006870     END-READ.
006880     PERFORM 8070-TEST-FS-VOTESF.
006890     ADD 1 TO WRK-VOTE-CT.
006900     MOVE WRK-VOTESF-REG TO WRK-VOTE-ENT(WRK-VOTE-CT).
006910 1060-B-99-EXIT.
006920     EXIT.
006930 
006940 1070-LOAD-SITES SECTION.
006950     OPEN INPUT SITESF.
006960     PERFORM 8080-TEST-FS-SITESF.
006970     MOVE 'NO ' TO WRK-LOAD-EOF.
006980     PERFORM 1070-READ-NEXT-SITE THRU 1070-B-99-EXIT.
006990     PERFORM 1070-READ-NEXT-SITE THRU 1070-B-99-EXIT
007000         UNTIL LOAD-EOF-REACHED.
007010     CLOSE SITESF.
007020 1070-99-EXIT.
007030     EXIT.
007040 
007050 1070-READ-NEXT-SITE SECTION.
007060     READ SITESF INTO WRK-SITESF-REG
007070         AT END MOVE 'YES' TO WRK-LOAD-EOF
007080             GO TO 1070-B-99-EXIT
007090     END-READ.
007100     PERFORM 8080-TEST-FS-SITESF.
007110     ADD 1 TO WRK-SITE-CT.
007120     MOVE WRK-SITESF-REG TO WRK-SITE-ENT(WRK-SITE-CT).
007130 1070-B-99-EXIT.
007140     EXIT.
007150 
007160 2000-PROCESS-TRANSACTIONS SECTION.
007170     PERFORM 2100-READ-TRANSACTION.
007180     PERFORM 2150-DISPATCH-AND-READ UNTIL WRK-TRANSF-EOF = 'YES'.
007190 2000-99-EXIT.
007200     EXIT.
007210 
007220 2150-DISPATCH-AND-READ SECTION.
007230     PERFORM 2200-DISPATCH-TRANSACTION.
007240     PERFORM 2100-READ-TRANSACTION.
007250 2150-99-EXIT.
007260     EXIT.
007270 
007280 2100-READ-TRANSACTION SECTION.
007290     READ TRANSF INTO WRK-TRAN-REG
007300         AT END MOVE 'YES' TO WRK-TRANSF-EOF
007310         NOT AT END
007320             ADD 1 TO WRK-TRAN-RECS-CT
007330             PERFORM 8090-TEST-FS-TRANSF
007340     END-READ.
007350 2100-99-EXIT.
007360     EXIT.
007370 
007380 2200-DISPATCH-TRANSACTION SECTION.
007390     MOVE 'YES' TO WRK-GUARD-OK.
007400     MOVE SPACES TO WRK-REJECT-REASON.
007410     EVALUATE TRAN-OP
007420         WHEN 'REGISTER'      PERFORM 200-REGISTER
007430         WHEN 'ACTIVATE'      PERFORM 205-ACTIVATE
007440         WHEN 'LOGIN'         PERFORM 210-LOGIN
007450         WHEN 'INITIATE'      PERFORM 300-INITIATE
007460         WHEN 'COMPART'       PERFORM 310-COMPART
007470         WHEN 'LEAVE'         PERFORM 320-LEAVE
007480         WHEN 'RELOCATE'      PERFORM 330-RELOCATE
007490         WHEN 'TAG'           PERFORM 340-TAG
007500         WHEN 'REPORT-IDEA'   PERFORM 401-REPORT-IDEA
007510         WHEN 'REPORT-PROP'   PERFORM 402-REPORT-PROP
007520         WHEN 'REPORT-DEFEC'  PERFORM 403-REPORT-DEFEC
007530         WHEN 'REPORT-RELEA'  PERFORM 404-REPORT-RELEA
007540         WHEN 'REPORT-SEQUE'  PERFORM 405-REPORT-SEQUE
007550         WHEN 'CONFIRM'       PERFORM 406-CONFIRM
007560         WHEN 'ABSOLVE'       PERFORM 411-ABSOLVE
007570         WHEN 'RESOLVE'       PERFORM 412-RESOLVE
007580         WHEN 'DISSOLVE'      PERFORM 413-DISSOLVE
007590         WHEN 'EMPHASIZE'     PERFORM 500-EMPHASIZE
007600         WHEN 'CONSENT'       PERFORM 600-CONSENT
007610         WHEN 'DISSENT'       PERFORM 601-DISSENT
007620         WHEN 'MARK'          PERFORM 700-MARK
007630         WHEN 'DROP'          PERFORM 701-DROP
007640         WHEN 'START'         PERFORM 702-START
007650         WHEN 'LAUNCH'        PERFORM 800-LAUNCH
007660         WHEN 'UPDATE'        PERFORM 801-UPDATE-SITE
007670         WHEN OTHER
007680             SET GUARD-FAILED TO TRUE
007690             MOVE 'Unknown operation code' TO WRK-REJECT-REASON
007700     END-EVALUATE.
007710     PERFORM 9700-ACCUMULATE-TOTALS.
007720     IF GUARD-FAILED
007730         PERFORM 9500-WRITE-REJECT
007740     END-IF.
007750 2200-99-EXIT.
007760     EXIT.
007770 
007780 3000-FINALIZE SECTION.
007790     CLOSE TRANSF.
007800     CLOSE EVNTSF.
007810     PERFORM 8095-TEST-FS-EVNTSF.
007820     CLOSE REJCTF.
007830     PERFORM 8098-TEST-FS-REJCTF.
007840     OPEN OUTPUT CLUSTR.
007850     PERFORM 8010-TEST-FS-CLUSTR.
007860     WRITE FD-REG-CLUSTR FROM WRK-CLUSTR-REG.
007870     PERFORM 8010-TEST-FS-CLUSTR.
007880     CLOSE CLUSTR.
007890     PERFORM 3010-STORE-USERS.
007900     PERFORM 3020-STORE-PRODUCTS.
007910     PERFORM 3030-STORE-AREAS.
007920     PERFORM 3040-STORE-VERSIONS.
007930     PERFORM 3050-STORE-TASKS.
007940     PERFORM 3060-STORE-VOTES.
007950     PERFORM 3070-STORE-SITES.
007960     PERFORM 9800-PRINT-REPORT.
007970 3000-99-EXIT.
007980     EXIT.
007990 
008000 3010-STORE-USERS SECTION.
008010     OPEN OUTPUT USERSF.
008020     PERFORM 8020-TEST-FS-USERSF.
008030     PERFORM 3010-WRITE-ONE-USER VARYING USR-IDX FROM 1 BY 1
008040             UNTIL USR-IDX > WRK-USER-CT.
008050     CLOSE USERSF.
008060 3010-99-EXIT.
008070     EXIT.
008080 
008090 3010-WRITE-ONE-USER SECTION.
008100     MOVE WRK-USER-ENT(USR-IDX) TO WRK-USERSF-REG.
008110     WRITE FD-REG-USERSF FROM WRK-USERSF-REG.
008120     PERFORM 8020-TEST-FS-USERSF.
008130 3010-B-99-EXIT.
008140     EXIT.
008150 
008160 3020-STORE-PRODUCTS SECTION.
008170     OPEN OUTPUT PRODSF.
008180     PERFORM 8030-TEST-FS-PRODSF.
008190     PERFORM 3020-WRITE-ONE-PRODUCT VARYING PRD-IDX FROM 1 BY 1
008200             UNTIL PRD-IDX > WRK-PRODUCT-CT.
008210     CLOSE PRODSF.
008220 3020-99-EXIT.
008230     EXIT.
008240 
008250 3020-WRITE-ONE-PRODUCT SECTION.
008260     MOVE WRK-PRODUCT-ENT(PRD-IDX) TO WRK-PRODSF-REG.
008270     WRITE FD-REG-PRODSF FROM WRK-PRODSF-REG.
008280     PERFORM 8030-TEST-FS-PRODSF.
008290 3020-B-99-EXIT.
008300     EXIT.
008310 
008320 3030-STORE-AREAS SECTION.
008330     OPEN OUTPUT AREASF.
008340     PERFORM 8040-TEST-FS-AREASF.
008350     PERFORM 3030-WRITE-ONE-AREA VARYING ARA-IDX FROM 1 BY 1
008360             UNTIL ARA-IDX > WRK-AREA-CT.
008370     CLOSE AREASF.
008380 3030-99-EXIT.
008390     EXIT.
008400 
008410 3030-WRITE-ONE-AREA SECTION.
008420     MOVE WRK-AREA-ENT(ARA-IDX) TO WRK-AREASF-REG.
008430     WRITE FD-REG-AREASF FROM WRK-AREASF-REG.
008440     PERFORM 8040-TEST-FS-AREASF.
008450 3030-B-99-EXIT.
008460     EXIT.
008470 
008480 3040-STORE-VERSIONS SECTION.
008490     OPEN OUTPUT VERSNF.
008500     PERFORM 8050-TEST-FS-VERSNF.
008510     PERFORM 3040-WRITE-ONE-VERSION VARYING VER-IDX FROM 1 BY 1
008520             UNTIL VER-IDX > WRK-VERSION-CT.
008530     CLOSE VERSNF.
008540 3040-99-EXIT.
008550     EXIT.
008560 
008570 3040-WRITE-ONE-VERSION SECTION.
008580     MOVE WRK-VERSION-ENT(VER-IDX) TO WRK-VERSNF-REG.
008590     WRITE FD-REG-VERSNF FROM WRK-VERSNF-REG.
008600     PERFORM 8050-TEST-FS-VERSNF.
008610 3040-B-99-EXIT.
008620     EXIT.
008630 
008640 3050-STORE-TASKS SECTION.
008650     OPEN OUTPUT TASKSF.
008660     PERFORM 8060-TEST-FS-TASKSF.
008670     PERFORM 3050-WRITE-ONE-TASK VARYING TSK-IDX FROM 1 BY 1
008680             UNTIL TSK-IDX > WRK-TASK-CT.
008690     CLOSE TASKSF.
008700 3050-99-EXIT.
008710     EXIT.
008720 
008730 3050-WRITE-ONE-TASK SECTION.
008740     MOVE WRK-TASK-ENT(TSK-IDX) TO WRK-TASKSF-REG.
008750     WRITE FD-REG-TASKSF FROM WRK-TASKSF-REG.
008760     PERFORM 8060-TEST-FS-TASKSF.
008770 3050-B-99-EXIT.
008780     EXIT.
008790 
008800 3060-STORE-VOTES SECTION.
008810     OPEN OUTPUT VOTESF.
008820     PERFORM 8070-TEST-FS-VOTESF.
008830     PERFORM 3060-WRITE-ONE-VOTE VARYING VOTE-IDX FROM 1 BY 1
008840             UNTIL VOTE-IDX > WRK-VOTE-CT.
008850     CLOSE VOTESF.
008860 3060-99-EXIT.
008870     EXIT.
008880 
008890 3060-WRITE-ONE-VOTE SECTION.
008900     MOVE WRK-VOTE-ENT(VOTE-IDX) TO WRK-VOTESF-REG.
008910     WRITE FD-REG-VOTESF FROM WRK-VOTESF-REG.
008920     PERFORM 8070-TEST-FS-VOTESF.
008930 3060-B-99-EXIT.
008940     EXIT.
008950 
008960 3070-STORE-SITES SECTION.
008970     OPEN OUTPUT SITESF.
008980     PERFORM 8080-TEST-FS-SITESF.
008990     PERFORM 3070-WRITE-ONE-SITE VARYING SITE-IDX FROM 1 BY 1
009000             UNTIL SITE-IDX > WRK-SITE-CT.
009010     CLOSE SITESF.
009020 3070-99-EXIT.
009030     EXIT.
009040 
009050 3070-WRITE-ONE-SITE SECTION.
009060     MOVE WRK-SITE-ENT(SITE-IDX) TO WRK-SITESF-REG.
009070     WRITE FD-REG-SITESF FROM WRK-SITESF-REG.
009080     PERFORM 8080-TEST-FS-SITESF.
009090 3070-B-99-EXIT.
009100     EXIT.
009110 
009120*----------------------------------------------------------------*
009130*    2xx/3xx/4xx/5xx/6xx/7xx/8xx RANGE - ONE SECTION PER          *
009140*    TRAN-OP CODE, PLUS THE SHARED CORES (400, 410, 602).         *
009150*----------------------------------------------------------------*
009160 200-REGISTER SECTION.
009170*    A NEW EXTERNAL USER SIGNS UP. TRAN-ACTOR IS THE REQUESTED
009180*    USER NAME, TRAN-EMAIL/TRAN-PASSWORD SUPPLY THE REST.
009190     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
009200     PERFORM 1520-EXPECT-EXTERNAL.
009210     IF GUARD-PASSED
009220         PERFORM 6100-FIND-USER
009230         IF WRK-FIND-IX > ZERO
009240             SET GUARD-FAILED TO TRUE
009250             MOVE 'User already registered!' TO WRK-REJECT-REASON
009260         END-IF
009270     END-IF.
009280     IF GUARD-PASSED
009290         PERFORM 1510-EXPECT-CAN-REGISTER
009300     END-IF.
009310     IF GUARD-PASSED
009320         PERFORM 1535-HASH-PASSWORD
009330         ADD 1 TO WRK-USER-CT
009340         MOVE TRAN-ACTOR       TO USR-NAME(WRK-USER-CT)
009350         MOVE TRAN-EMAIL       TO USR-EMAIL(WRK-USER-CT)
009360         MOVE WRK-HASH-RESULT  TO USR-MD5(WRK-USER-CT)
009370         MOVE 'N'              TO USR-ACTIVATED(WRK-USER-CT)
009380         MOVE TRAN-DATE        TO USR-LAST-ACTIVE-DATE(WRK-USER-CT)
009390         MOVE ZERO             TO USR-XP(WRK-USER-CT)
009400         MOVE ZERO             TO USR-ABSOLVED-CT(WRK-USER-CT)
009410         MOVE ZERO             TO USR-RESOLVED-CT(WRK-USER-CT)
009420         MOVE ZERO             TO USR-DISSOLVED-CT(WRK-USER-CT)
009430         MOVE ZERO             TO USR-SITES-CT(WRK-USER-CT)
009440         MOVE ZERO             TO USR-WATCHES-CT(WRK-USER-CT)
009450         MOVE ZERO             TO USR-EMPH-MILLIS(WRK-USER-CT)
009460         MOVE ZERO             TO USR-EMPH-TODAY-CT(WRK-USER-CT)
009470         MOVE ZERO             TO USR-LAST-REPORT-DATE(WRK-USER-CT)
009480         MOVE ZERO             TO USR-REPORTS-TODAY-CT(WRK-USER-CT)
009490         MOVE WRK-USER-CT      TO WRK-ACTOR-IDX
009500         MOVE 'USER    '       TO EVT-ENTITY-KIND
009510         MOVE TRAN-ACTOR       TO WRK-EK-PART1
009520         MOVE SPACES           TO WRK-EK-SEP WRK-EK-PART2
009530         PERFORM 9610-EMIT-EVENT
009540     END-IF.
009550 200-99-EXIT.
009560     EXIT.
009570 
009580 205-ACTIVATE SECTION.
009590*    TRAN-ACTOR CONFIRMS THE ACCOUNT RAISED BY A PRIOR REGISTER.
009600     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
009610     PERFORM 6100-FIND-USER.
009620     MOVE WRK-FIND-IX TO WRK-ACTOR-IDX.
009630     IF WRK-ACTOR-IDX = ZERO
009640         SET GUARD-FAILED TO TRUE
009650         MOVE 'Unknown user.' TO WRK-REJECT-REASON
009660     ELSE
009670         IF USR-IS-ACTIVATED(WRK-ACTOR-IDX)
009680             SET GUARD-FAILED TO TRUE
009690             MOVE 'User is already activated!' TO WRK-REJECT-REASON
009700         ELSE
009710             MOVE 'Y' TO USR-ACTIVATED(WRK-ACTOR-IDX)
009720             IF CL-UNCONFIRMED-REGS-TODAY > ZERO
009730                 SUBTRACT 1 FROM CL-UNCONFIRMED-REGS-TODAY
009740             END-IF
009750             PERFORM 1530-TOUCH-USER
009760             MOVE 'USER    ' TO EVT-ENTITY-KIND
009770             MOVE TRAN-ACTOR TO WRK-EK-PART1
009780             MOVE SPACES TO WRK-EK-SEP WRK-EK-PART2
009790             PERFORM 9610-EMIT-EVENT
009800         END-IF
009810     END-IF.
009820 205-99-EXIT.
009830     EXIT.
009840 
009850 210-LOGIN SECTION.
009860*    VERIFIES THE SUPPLIED PASSPHRASE AGAINST THE STORED DIGEST.
009870*    NO MASTER FIELD CHANGES OTHER THAN THE ACTIVITY TOUCH.
009880     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
009890     PERFORM 6100-FIND-USER.
009900     MOVE WRK-FIND-IX TO WRK-ACTOR-IDX.
009910     IF WRK-ACTOR-IDX = ZERO
009920         SET GUARD-FAILED TO TRUE
009930         MOVE 'Unknown user.' TO WRK-REJECT-REASON
009940     ELSE
009950         PERFORM 1535-HASH-PASSWORD
009960         IF WRK-HASH-RESULT NOT = USR-MD5(WRK-ACTOR-IDX)
009970             SET GUARD-FAILED TO TRUE
009980             MOVE 'Wrong passphrase!' TO WRK-REJECT-REASON
009990         ELSE
010000             PERFORM 1530-TOUCH-USER
010010             MOVE 'USER    ' TO EVT-ENTITY-KIND
010020             MOVE TRAN-ACTOR TO WRK-EK-PART1
010030             MOVE SPACES TO WRK-EK-SEP WRK-EK-PART2
010040             PERFORM 9610-EMIT-EVENT
010050         END-IF
010060     END-IF.
010070 210-99-EXIT.
010080     EXIT.
010090 
010100 300-INITIATE SECTION.
010110*    A REGISTERED (EXTERNAL) USER OPENS A NEW PRODUCT. THE ORIGIN
010120*    AREA '*', UNKNOWN AREA '?' AND UNKNOWN VERSION '?' ARE ALL
010130*    RAISED IN THE SAME TRANSACTION SO THE PRODUCT IS IMMEDIATELY
010140*    USABLE FOR REPORT-IDEA/REPORT-PROPOSAL.
010150     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
010160     PERFORM 1540-EXPECT-REGISTERED.
010170     IF GUARD-PASSED
010180         PERFORM 1500-EXPECT-EXTENDABLE
010190     END-IF.
010200     IF GUARD-PASSED
010210         ADD 1 TO WRK-PRODUCT-CT
010220         MOVE TRAN-PRODUCT    TO PRD-NAME(WRK-PRODUCT-CT)
010230         MOVE '*'             TO PRD-ORIGIN-AREA(WRK-PRODUCT-CT)
010240         MOVE '?'             TO PRD-UNKNOWN-AREA(WRK-PRODUCT-CT)
010250         MOVE ZERO            TO PRD-TASKS-CT(WRK-PRODUCT-CT)
010260         MOVE ZERO            TO PRD-UNCONFIRMED-TASKS-CT(WRK-PRODUCT-CT)
010270         ADD 1 TO WRK-AREA-CT
010280         MOVE TRAN-PRODUCT    TO ARA-PRODUCT(WRK-AREA-CT)
010290         MOVE '*'             TO ARA-NAME(WRK-AREA-CT)
010300         MOVE SPACES          TO ARA-BASIS(WRK-AREA-CT)
010310         MOVE 'N'             TO ARA-EXCLUSIVE(WRK-AREA-CT)
010320         MOVE 1                TO ARA-MAINTAINER-CT(WRK-AREA-CT)
010330         MOVE TRAN-ACTOR       TO ARA-MAINTAINERS(WRK-AREA-CT, 1)
010340         ADD 1 TO WRK-AREA-CT
010350         MOVE TRAN-PRODUCT    TO ARA-PRODUCT(WRK-AREA-CT)
010360         MOVE '?'             TO ARA-NAME(WRK-AREA-CT)
010370         MOVE SPACES          TO ARA-BASIS(WRK-AREA-CT)
010380         MOVE 'N'             TO ARA-EXCLUSIVE(WRK-AREA-CT)
010390         MOVE 1                TO ARA-MAINTAINER-CT(WRK-AREA-CT)
010400         MOVE TRAN-ACTOR       TO ARA-MAINTAINERS(WRK-AREA-CT, 1)
010410         ADD 1 TO WRK-VERSION-CT
010420         MOVE TRAN-PRODUCT    TO VER-PRODUCT(WRK-VERSION-CT)
010430         MOVE '?'             TO VER-NAME(WRK-VERSION-CT)
010440         MOVE ZERO            TO VER-CHANGESET-CT(WRK-VERSION-CT)
010450         PERFORM 1530-TOUCH-USER
010460         MOVE 'PRODUCT '       TO EVT-ENTITY-KIND
010470         MOVE TRAN-PRODUCT     TO WRK-EK-PART1
010480         MOVE SPACES            TO WRK-EK-PART2
010490         PERFORM 9610-EMIT-EVENT
010500     END-IF.
010510 300-99-EXIT.
010520     EXIT.
010530 
010540 310-COMPART SECTION.
010550*    CREATES A NEW AREA UNDER TRAN-PRODUCT, NAMED TRAN-AREA. WHEN
010560*    TRAN-SUBAREA = 'Y' IT IS RAISED AS A SUB-AREA OF THE BASIS
010570*    AREA CARRIED IN TRAN-TO-AREA (THAT FIELD IS RE-PURPOSED HERE -
010580*    RELOCATE AND COMPART NEVER APPEAR ON THE SAME TRANSACTION) AND
010590*    INHERITS THE BASIS AREA'S MAINTAINER LIST; OTHERWISE IT IS
010600*    RAISED DIRECTLY UNDER THE PRODUCT WITH ONLY THE ACTOR AS
010610*    MAINTAINER, AND REQUIRES ORIGIN-MAINTAINER STANDING.
010620     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
010630     PERFORM 6200-FIND-PRODUCT.
010640     MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX.
010650     IF WRK-PRODUCT-IDX = ZERO
010660         SET GUARD-FAILED TO TRUE
010670         MOVE 'Product not found!' TO WRK-REJECT-REASON
010680     ELSE
010690         IF TRAN-IS-SUBAREA
010700             MOVE TRAN-PRODUCT  TO WRK-FIND-NAME
010710             MOVE TRAN-TO-AREA  TO WRK-FIND-NAME2
010720             PERFORM 6300-FIND-AREA
010730             MOVE WRK-FIND-IX TO WRK-BASIS-IDX
010740             IF WRK-BASIS-IDX = ZERO
010750                 SET GUARD-FAILED TO TRUE
010760                 MOVE 'Basis area not found!' TO WRK-REJECT-REASON
010770             ELSE
010780                 PERFORM 1560-EXPECT-MAINTAINER-OF-BASIS
010790             END-IF
010800         ELSE
010810             PERFORM 1550-EXPECT-ORIGIN-MAINTAINER
010820         END-IF
010830     END-IF.
010840     IF GUARD-PASSED
010850         PERFORM 1500-EXPECT-EXTENDABLE
010860     END-IF.
010870     IF GUARD-PASSED
010880         ADD 1 TO WRK-AREA-CT
010890         MOVE TRAN-PRODUCT TO ARA-PRODUCT(WRK-AREA-CT)
010900         MOVE TRAN-AREA    TO ARA-NAME(WRK-AREA-CT)
010910         MOVE 'N'           TO ARA-EXCLUSIVE(WRK-AREA-CT)
010920         IF TRAN-IS-SUBAREA
010930             MOVE TRAN-TO-AREA TO ARA-BASIS(WRK-AREA-CT)
010940             MOVE ARA-MAINTAINER-CT(WRK-BASIS-IDX)
010950                 TO ARA-MAINTAINER-CT(WRK-AREA-CT)
010960             PERFORM 310-COPY-ONE-MAINTAINER
010970                     VARYING WRK-LIST-IX FROM 1 BY 1
010980                     UNTIL WRK-LIST-IX > ARA-MAINTAINER-CT(WRK-BASIS-IDX)
010990         ELSE
011000             MOVE SPACES TO ARA-BASIS(WRK-AREA-CT)
011010             MOVE 1 TO ARA-MAINTAINER-CT(WRK-AREA-CT)
011020             MOVE TRAN-ACTOR TO ARA-MAINTAINERS(WRK-AREA-CT, 1)
011030         END-IF
011040         PERFORM 1530-TOUCH-USER
011050         MOVE 'AREA    '  TO EVT-ENTITY-KIND
011060         MOVE TRAN-PRODUCT TO WRK-EK-PART1
011070         MOVE TRAN-AREA    TO WRK-EK-PART2
011080         PERFORM 9610-EMIT-EVENT
011090     END-IF.
011100 310-99-EXIT.
011110     EXIT.
011120 
011130 310-COPY-ONE-MAINTAINER SECTION.
011140     MOVE ARA-MAINTAINERS(WRK-BASIS-IDX, WRK-LIST-IX)
011150         TO ARA-MAINTAINERS(WRK-AREA-CT, WRK-LIST-IX).
011160 310-B-99-EXIT.
011170     EXIT.
011180 
011190 320-LEAVE SECTION.
011200*    THE ACTOR STEPS DOWN AS MAINTAINER OF TRAN-AREA. MUST
011210*    ALREADY BE A MAINTAINER, OR THE TRANSACTION HAS NO AUTHORITY
011220*    TO RAISE AT ALL.
011230     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
011240     MOVE TRAN-AREA    TO WRK-FIND-NAME2.
011250     PERFORM 6300-FIND-AREA.
011260     MOVE WRK-FIND-IX TO WRK-AREA-IDX.
011270     IF WRK-AREA-IDX = ZERO
011280         SET GUARD-FAILED TO TRUE
011290         MOVE 'Area not found!' TO WRK-REJECT-REASON
011300     ELSE
011310         PERFORM 1560-EXPECT-MAINTAINER
011320     END-IF.
011330     IF GUARD-PASSED
011340         MOVE TRAN-ACTOR TO WRK-LIST-NAME
011350         PERFORM 6820-REMOVE-MAINTAINER
011360         PERFORM 1530-TOUCH-USER
011370         MOVE 'AREA    '  TO EVT-ENTITY-KIND
011380         MOVE TRAN-PRODUCT TO WRK-EK-PART1
011390         MOVE TRAN-AREA    TO WRK-EK-PART2
011400         PERFORM 9610-EMIT-EVENT
011410     END-IF.
011420 320-99-EXIT.
011430     EXIT.
011440 
011450 330-RELOCATE SECTION.
011460*    MOVES TRAN-TASK-ID FROM ITS CURRENT AREA TO TRAN-TO-AREA. IF
011470*    THE TASK IS CURRENTLY IN THE UNKNOWN AREA, ONLY MAINTAINER
011480*    STANDING ON THE DESTINATION IS REQUIRED; OTHERWISE BOTH THE
011490*    CURRENT AND THE DESTINATION AREA DEMAND MAINTAINER STANDING
011500*    (UNLESS THE DESTINATION IS ITSELF THE UNKNOWN AREA).
011510     MOVE TRAN-PRODUCT     TO WRK-FIND-NAME.
011520     MOVE TRAN-TASK-ID     TO WRK-FIND-NUM.
011530     PERFORM 6500-FIND-TASK.
011540     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
011550     IF WRK-TASK-IDX = ZERO
011560         SET GUARD-FAILED TO TRUE
011570         MOVE 'Task not found!' TO WRK-REJECT-REASON
011580     ELSE
011590         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
011600         PERFORM 6200-FIND-PRODUCT
011610         MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX
011620         IF TSK-AREA(WRK-TASK-IDX) = PRD-UNKNOWN-AREA(WRK-PRODUCT-IDX)
011630             MOVE TRAN-TO-AREA TO WRK-FIND-NAME2
011640             PERFORM 6300-FIND-AREA
011650             MOVE WRK-FIND-IX TO WRK-TOAREA-IDX
011660             IF WRK-TOAREA-IDX = ZERO
011670                 SET GUARD-FAILED TO TRUE
011680                 MOVE 'Destination area not found!' TO WRK-REJECT-REASON
011690             ELSE
011700                 PERFORM 1560-EXPECT-MAINTAINER-OF-TOAREA
011710             END-IF
011720         ELSE
011730             MOVE TSK-AREA(WRK-TASK-IDX) TO WRK-FIND-NAME2
011740             PERFORM 6300-FIND-AREA
011750             MOVE WRK-FIND-IX TO WRK-AREA-IDX
011760             PERFORM 1560-EXPECT-MAINTAINER
011770             IF GUARD-PASSED
011780             AND TRAN-TO-AREA NOT = PRD-UNKNOWN-AREA(WRK-PRODUCT-IDX)
011790                 MOVE TRAN-TO-AREA TO WRK-FIND-NAME2
011800                 PERFORM 6300-FIND-AREA
011810                 MOVE WRK-FIND-IX TO WRK-TOAREA-IDX
011820                 IF WRK-TOAREA-IDX = ZERO
011830                     SET GUARD-FAILED TO TRUE
011840                     MOVE 'Destination area not found!'
011850                         TO WRK-REJECT-REASON
011860                 ELSE
011870                     PERFORM 1560-EXPECT-MAINTAINER-OF-TOAREA
011880                 END-IF
011890             END-IF
011900         END-IF
011910     END-IF.
011920     IF GUARD-PASSED
011930         MOVE TRAN-TO-AREA TO TSK-AREA(WRK-TASK-IDX)
011940         PERFORM 1530-TOUCH-USER
011950         MOVE 'TASK    '  TO EVT-ENTITY-KIND
011960         MOVE TRAN-PRODUCT TO WRK-EK-PART1
011970         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
011980         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
011990         PERFORM 9610-EMIT-EVENT
012000     END-IF.
012010 330-99-EXIT.
012020     EXIT.
012030 
012040 340-TAG SECTION.
012050*    RAISES A NEW VERSION (TRAN-VERSION) UNDER TRAN-PRODUCT.
012060*    REQUIRES ORIGIN-MAINTAINER STANDING, SAME AS COMPART-ON-
012070*    PRODUCT.
012080     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
012090     PERFORM 6200-FIND-PRODUCT.
012100     MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX.
012110     IF WRK-PRODUCT-IDX = ZERO
012120         SET GUARD-FAILED TO TRUE
012130         MOVE 'Product not found!' TO WRK-REJECT-REASON
012140     ELSE
012150         PERFORM 1550-EXPECT-ORIGIN-MAINTAINER
012160     END-IF.
012170     IF GUARD-PASSED
012180         PERFORM 1500-EXPECT-EXTENDABLE
012190     END-IF.
012200     IF GUARD-PASSED
012210         ADD 1 TO WRK-VERSION-CT
012220         MOVE TRAN-PRODUCT TO VER-PRODUCT(WRK-VERSION-CT)
012230         MOVE TRAN-VERSION TO VER-NAME(WRK-VERSION-CT)
012240         MOVE ZERO          TO VER-CHANGESET-CT(WRK-VERSION-CT)
012250         PERFORM 1530-TOUCH-USER
012260         MOVE 'VERSION '  TO EVT-ENTITY-KIND
012270         MOVE TRAN-PRODUCT TO WRK-EK-PART1
012280         MOVE TRAN-VERSION TO WRK-EK-PART2
012290         PERFORM 9610-EMIT-EVENT
012300     END-IF.
012310 340-99-EXIT.
012320     EXIT.
012330 
012340 400-REPORT-TASK SECTION.
012350*    SHARED CORE FOR ALL FIVE REPORT-* OPERATIONS. THE CALLER
012360*    FILLS WRK-RPT-STAGING (MOTIVE/GOAL/AREA/VERSION/EXPLOITABLE/
012370*    CAUSE-ID/ORIGIN-ID) BEFORE PERFORMING THIS SECTION.
012380     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
012390     PERFORM 6200-FIND-PRODUCT.
012400     MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX.
012410     IF WRK-PRODUCT-IDX = ZERO
012420         SET GUARD-FAILED TO TRUE
012430         MOVE 'Product not found!' TO WRK-REJECT-REASON
012440     ELSE
012450         MOVE TRAN-ACTOR TO WRK-FIND-NAME
012460         PERFORM 6100-FIND-USER
012470         MOVE WRK-FIND-IX TO WRK-ACTOR-IDX
012480         IF WRK-ACTOR-IDX = ZERO
012490             SET GUARD-FAILED TO TRUE
012500             MOVE 'Unknown reporting user.' TO WRK-REJECT-REASON
012510         END-IF
012520     END-IF.
012530     IF GUARD-PASSED
012540     AND WRK-RPT-AREA NOT = PRD-UNKNOWN-AREA(WRK-PRODUCT-IDX)
012550         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
012560         MOVE WRK-RPT-AREA TO WRK-FIND-NAME2
012570         PERFORM 6300-FIND-AREA
012580         MOVE WRK-FIND-IX TO WRK-AREA-IDX
012590         IF WRK-AREA-IDX = ZERO
012600             SET GUARD-FAILED TO TRUE
012610             MOVE 'Area not found!' TO WRK-REJECT-REASON
012620         ELSE
012630             PERFORM 1560-EXPECT-MAINTAINER
012640         END-IF
012650     END-IF.
012660     IF GUARD-PASSED
012670         MOVE TRAN-ACTOR TO WRK-FIND-NAME
012680         PERFORM 1520-IS-INTERNAL-NAME
012690         IF WRK-AT-COUNT > ZERO
012700             PERFORM 1570-EXPECT-CAN-REPORT-ANON
012710         END-IF
012720     END-IF.
012730     IF GUARD-PASSED
012740         PERFORM 1580-EXPECT-CAN-REPORT
012750     END-IF.
012760     IF GUARD-PASSED
012770         PERFORM 1520-IS-INTERNAL-NAME
012780         COMPUTE WRK-NEXT-TASK-ID = PRD-TASKS-CT(WRK-PRODUCT-IDX) + 1
012790         ADD 1 TO PRD-TASKS-CT(WRK-PRODUCT-IDX)
012800         ADD 1 TO WRK-TASK-CT
012810         MOVE TRAN-PRODUCT      TO TSK-PRODUCT(WRK-TASK-CT)
012820         MOVE WRK-NEXT-TASK-ID  TO TSK-ID(WRK-TASK-CT)
012830         MOVE WRK-RPT-AREA       TO TSK-AREA(WRK-TASK-CT)
012840         MOVE WRK-RPT-VERSION    TO TSK-VERSION(WRK-TASK-CT)
012850         MOVE TRAN-ACTOR         TO TSK-REPORTER(WRK-TASK-CT)
012860         MOVE SPACES             TO TSK-SOLVER(WRK-TASK-CT)
012870         MOVE TRAN-DATE          TO TSK-START-DATE(WRK-TASK-CT)
012880         MOVE ZERO               TO TSK-END-DATE(WRK-TASK-CT)
012890         MOVE TRAN-SUMMARY       TO TSK-SUMMARY(WRK-TASK-CT)
012900         MOVE WRK-RPT-MOTIVE     TO TSK-MOTIVE(WRK-TASK-CT)
012910         MOVE WRK-RPT-GOAL       TO TSK-GOAL(WRK-TASK-CT)
012920         MOVE 'U'                TO TSK-STATUS(WRK-TASK-CT)
012930         MOVE WRK-RPT-EXPLOITABLE TO TSK-EXPLOITABLE(WRK-TASK-CT)
012940         IF WRK-AT-COUNT > ZERO
012950             MOVE 'N' TO TSK-CONFIRMED(WRK-TASK-CT)
012960         ELSE
012970             MOVE 'Y' TO TSK-CONFIRMED(WRK-TASK-CT)
012980         END-IF
012990         MOVE WRK-RPT-CAUSE-ID   TO TSK-CAUSE-ID(WRK-TASK-CT)
013000         MOVE WRK-RPT-ORIGIN-ID  TO TSK-ORIGIN-ID(WRK-TASK-CT)
013010         MOVE ZERO               TO TSK-HEAT(WRK-TASK-CT)
013020         MOVE ZERO               TO TSK-HEAT-DATE(WRK-TASK-CT)
013030         MOVE ZERO               TO TSK-USERS-MARKED-CT(WRK-TASK-CT)
013040         MOVE ZERO               TO TSK-USERS-STARTED-CT(WRK-TASK-CT)
013050         PERFORM 1530-TOUCH-USER
013060         MOVE 'TASK    '  TO EVT-ENTITY-KIND
013070         MOVE TRAN-PRODUCT TO WRK-EK-PART1
013080         MOVE WRK-NEXT-TASK-ID TO WRK-KEY-TASK-ID
013090         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
013100         PERFORM 9610-EMIT-EVENT
013110         MOVE 'PRODUCT '  TO EVT-ENTITY-KIND
013120         MOVE TRAN-PRODUCT TO WRK-EK-PART1
013130         MOVE SPACES        TO WRK-EK-PART2
013140         PERFORM 9610-EMIT-EVENT
013150     END-IF.
013160 400-99-EXIT.
013170     EXIT.
013180 
013190 401-REPORT-IDEA SECTION.
013200*    IDEA REPORTS AND PROPOSALS GO AGAINST THE PRODUCT'S UNKNOWN
013210*    AREA AND UNKNOWN VERSION UNTIL A MAINTAINER SORTS THEM.
013220     MOVE 'I' TO WRK-RPT-MOTIVE.
013230     MOVE 'C' TO WRK-RPT-GOAL.
013240     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
013250     PERFORM 6200-FIND-PRODUCT.
013260     MOVE PRD-UNKNOWN-AREA(WRK-FIND-IX) TO WRK-RPT-AREA.
013270     MOVE '?'        TO WRK-RPT-VERSION.
013280     MOVE 'N'        TO WRK-RPT-EXPLOITABLE.
013290     MOVE ZERO        TO WRK-RPT-CAUSE-ID.
013300     MOVE ZERO        TO WRK-RPT-ORIGIN-ID.
013310     PERFORM 400-REPORT-TASK.
013320 401-99-EXIT.
013330     EXIT.
013340 
013350 402-REPORT-PROP SECTION.
013360     MOVE 'P' TO WRK-RPT-MOTIVE.
013370     MOVE 'C' TO WRK-RPT-GOAL.
013380     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
013390     PERFORM 6200-FIND-PRODUCT.
013400     MOVE PRD-UNKNOWN-AREA(WRK-FIND-IX) TO WRK-RPT-AREA.
013410     MOVE '?'        TO WRK-RPT-VERSION.
013420     MOVE 'N'        TO WRK-RPT-EXPLOITABLE.
013430     MOVE ZERO        TO WRK-RPT-CAUSE-ID.
013440     MOVE ZERO        TO WRK-RPT-ORIGIN-ID.
013450     PERFORM 400-REPORT-TASK.
013460 402-99-EXIT.
013470     EXIT.
013480 
013490 403-REPORT-DEFEC SECTION.
013500*    DEFECT REPORTS CARRY THE REPORTER'S OWN CHOICE OF AREA AND
013510*    VERSION, AND MAY BE FLAGGED EXPLOITABLE.
013520     MOVE 'D' TO WRK-RPT-MOTIVE.
013530     MOVE 'C' TO WRK-RPT-GOAL.
013540     MOVE TRAN-AREA    TO WRK-RPT-AREA.
013550     MOVE TRAN-VERSION TO WRK-RPT-VERSION.
013560     MOVE TRAN-EXPLOITABLE TO WRK-RPT-EXPLOITABLE.
013570     MOVE ZERO TO WRK-RPT-CAUSE-ID.
013580     MOVE ZERO TO WRK-RPT-ORIGIN-ID.
013590     PERFORM 400-REPORT-TASK.
013600 403-99-EXIT.
013610     EXIT.
013620 
013630 404-REPORT-RELEA SECTION.
013640*    A RELEASE TASK IS ALWAYS RAISED IN THE PRODUCT'S ORIGIN AREA.
013650*    ITS CHANGESET IS ATTACHED TO THE VERSION ONLY IF/WHEN IT
013660*    LATER RESOLVES - SEE 412-RESOLVE.
013670     MOVE 'R' TO WRK-RPT-MOTIVE.
013680     MOVE 'P' TO WRK-RPT-GOAL.
013690     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
013700     PERFORM 6200-FIND-PRODUCT.
013710     MOVE PRD-ORIGIN-AREA(WRK-FIND-IX) TO WRK-RPT-AREA.
013720     MOVE TRAN-VERSION TO WRK-RPT-VERSION.
013730     MOVE 'N'           TO WRK-RPT-EXPLOITABLE.
013740     MOVE ZERO           TO WRK-RPT-CAUSE-ID.
013750     MOVE ZERO           TO WRK-RPT-ORIGIN-ID.
013760     PERFORM 400-REPORT-TASK.
013770 404-99-EXIT.
013780     EXIT.
013790 
013800 405-REPORT-SEQUE SECTION.
013810*    A SEQUEL COPIES MOTIVE/GOAL/AREA/VERSION/EXPLOITABLE FROM THE
013820*    CAUSE TASK (TRAN-TASK-ID) AND LINKS BACK TO IT.
013830     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
013840     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
013850     PERFORM 6500-FIND-TASK.
013860     MOVE WRK-FIND-IX TO WRK-CAUSE-IDX.
013870     IF WRK-CAUSE-IDX = ZERO
013880         SET GUARD-FAILED TO TRUE
013890         MOVE 'Cause task not found!' TO WRK-REJECT-REASON
013900     ELSE
013910         MOVE TSK-MOTIVE(WRK-CAUSE-IDX)      TO WRK-RPT-MOTIVE
013920         MOVE TSK-GOAL(WRK-CAUSE-IDX)        TO WRK-RPT-GOAL
013930         MOVE TSK-AREA(WRK-CAUSE-IDX)        TO WRK-RPT-AREA
013940         MOVE TSK-VERSION(WRK-CAUSE-IDX)     TO WRK-RPT-VERSION
013950         MOVE TSK-EXPLOITABLE(WRK-CAUSE-IDX) TO WRK-RPT-EXPLOITABLE
013960         MOVE TRAN-TASK-ID TO WRK-RPT-CAUSE-ID
013970         IF TSK-ORIGIN-ID(WRK-CAUSE-IDX) > ZERO
013980             MOVE TSK-ORIGIN-ID(WRK-CAUSE-IDX) TO WRK-RPT-ORIGIN-ID
013990         ELSE
014000             MOVE TRAN-TASK-ID TO WRK-RPT-ORIGIN-ID
014010         END-IF
014020         PERFORM 400-REPORT-TASK
014030     END-IF.
014040 405-99-EXIT.
014050     EXIT.
014060 
014070 406-CONFIRM SECTION.
014080*    A MAINTAINER VALIDATES AN ANONYMOUSLY-REPORTED TASK, FREEING
014090*    ONE SLOT IN THE PRODUCT'S UNCONFIRMED BUCKET.
014100     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
014110     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
014120     PERFORM 6500-FIND-TASK.
014130     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
014140     IF WRK-TASK-IDX = ZERO
014150         SET GUARD-FAILED TO TRUE
014160         MOVE 'Task not found!' TO WRK-REJECT-REASON
014170     ELSE
014180         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
014190         MOVE TSK-AREA(WRK-TASK-IDX) TO WRK-FIND-NAME2
014200         PERFORM 6300-FIND-AREA
014210         MOVE WRK-FIND-IX TO WRK-AREA-IDX
014220         PERFORM 1560-EXPECT-MAINTAINER
014230     END-IF.
014240     IF GUARD-PASSED
014250         MOVE 'Y' TO TSK-CONFIRMED(WRK-TASK-IDX)
014260         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
014270         PERFORM 6200-FIND-PRODUCT
014280         MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX
014290         IF PRD-UNCONFIRMED-TASKS-CT(WRK-PRODUCT-IDX) > ZERO
014300             SUBTRACT 1 FROM PRD-UNCONFIRMED-TASKS-CT(WRK-PRODUCT-IDX)
014310         END-IF
014320         PERFORM 1530-TOUCH-USER
014330         MOVE 'TASK    '  TO EVT-ENTITY-KIND
014340         MOVE TRAN-PRODUCT TO WRK-EK-PART1
014350         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
014360         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
014370         PERFORM 9610-EMIT-EVENT
014380     END-IF.
014390 406-99-EXIT.
014400     EXIT.
014410 
014420 410-SOLVE SECTION.
014430*    SHARED CORE FOR ABSOLVE/RESOLVE/DISSOLVE. THE TASK MUST
014440*    STILL BE UNSOLVED; THE CALLER HAS ALREADY CHECKED WHATEVER
014450*    MAINTAINER STANDING ITS OWN RULE REQUIRES AND SET
014460*    WRK-SOLVE-STATUS TO THE OUTCOME LETTER BEFORE PERFORMING
014470*    THIS SECTION.
014480     IF NOT TSK-STATUS-UNSOLVED(WRK-TASK-IDX)
014490         SET GUARD-FAILED TO TRUE
014500         MOVE 'Task is no longer unsolved!' TO WRK-REJECT-REASON
014510     ELSE
014520         MOVE WRK-SOLVE-STATUS TO TSK-STATUS(WRK-TASK-IDX)
014530         MOVE TRAN-ACTOR       TO TSK-SOLVER(WRK-TASK-IDX)
014540         MOVE TRAN-DATE        TO TSK-END-DATE(WRK-TASK-IDX)
014550         PERFORM 1530-TOUCH-USER
014560         MOVE 'TASK    '  TO EVT-ENTITY-KIND
014570         MOVE TSK-PRODUCT(WRK-TASK-IDX) TO WRK-EK-PART1
014580         MOVE TSK-ID(WRK-TASK-IDX) TO WRK-KEY-TASK-ID
014590         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
014600         PERFORM 9610-EMIT-EVENT
014610     END-IF.
014620 410-99-EXIT.
014630     EXIT.
014640 
014650 411-ABSOLVE SECTION.
014660*    DECLARES THE TASK WON'T BE ACTED ON. OUTSIDE THE UNKNOWN
014670*    AREA THIS TAKES A MAINTAINER OF THE TASK'S CURRENT AREA; NO
014680*    XP IS AWARDED FOR ABSOLVING.
014690     PERFORM 7100-FIND-TASK-FOR-SOLVE.
014700     IF GUARD-PASSED
014710         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
014720         PERFORM 6200-FIND-PRODUCT
014730         MOVE WRK-FIND-IX TO WRK-PRODUCT-IDX
014740         IF TSK-AREA(WRK-TASK-IDX) NOT = PRD-UNKNOWN-AREA(WRK-PRODUCT-IDX)
014750             MOVE TRAN-PRODUCT TO WRK-FIND-NAME
014760             MOVE TSK-AREA(WRK-TASK-IDX) TO WRK-FIND-NAME2
014770             PERFORM 6300-FIND-AREA
014780             MOVE WRK-FIND-IX TO WRK-AREA-IDX
014790             PERFORM 1560-EXPECT-MAINTAINER
014800         END-IF
014810     END-IF.
014820     IF GUARD-PASSED
014830         MOVE 'A' TO WRK-SOLVE-STATUS
014840         PERFORM 410-SOLVE
014850         IF GUARD-PASSED
014860             MOVE TRAN-ACTOR TO WRK-FIND-NAME
014870             PERFORM 6100-FIND-USER
014880             IF WRK-FIND-IX > ZERO
014890                 ADD 1 TO USR-ABSOLVED-CT(WRK-FIND-IX)
014900             END-IF
014910         END-IF
014920     END-IF.
014930 411-99-EXIT.
014940     EXIT.
014950 
014960 412-RESOLVE SECTION.
014970*    DECLARES THE TASK FIXED. ALWAYS TAKES A MAINTAINER OF THE
014980*    TASK'S CURRENT AREA. AWARDS 2 XP. WHEN THE TASK IS A RELEASE,
014990*    ITS OWN KEY IS APPENDED TO ITS VERSION'S CHANGESET.
015000     PERFORM 7100-FIND-TASK-FOR-SOLVE.
015010     IF GUARD-PASSED
015020         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
015030         MOVE TSK-AREA(WRK-TASK-IDX) TO WRK-FIND-NAME2
015040         PERFORM 6300-FIND-AREA
015050         MOVE WRK-FIND-IX TO WRK-AREA-IDX
015060         PERFORM 1560-EXPECT-MAINTAINER
015070     END-IF.
015080     IF GUARD-PASSED
015090         MOVE 'R' TO WRK-SOLVE-STATUS
015100         PERFORM 410-SOLVE
015110         IF GUARD-PASSED
015120             MOVE TRAN-ACTOR TO WRK-FIND-NAME
015130             PERFORM 6100-FIND-USER
015140             IF WRK-FIND-IX > ZERO
015150                 ADD 1 TO USR-RESOLVED-CT(WRK-FIND-IX)
015160                 ADD 2 TO USR-XP(WRK-FIND-IX)
015170             END-IF
015180             IF TSK-MOTIVE-RELEASE(WRK-TASK-IDX)
015190                 MOVE TSK-PRODUCT(WRK-TASK-IDX) TO WRK-FIND-NAME
015200                 MOVE TSK-VERSION(WRK-TASK-IDX) TO WRK-FIND-NAME2
015210                 PERFORM 6400-FIND-VERSION
015220                 MOVE WRK-FIND-IX TO WRK-VERSION-IDX
015230                 IF WRK-VERSION-IDX > ZERO
015240                 AND VER-CHANGESET-CT(WRK-VERSION-IDX) < 30
015250                     ADD 1 TO VER-CHANGESET-CT(WRK-VERSION-IDX)
015260                     MOVE TSK-ID(WRK-TASK-IDX) TO WRK-KEY-TASK-ID
015270                     MOVE WRK-KEY-TASK-ID-X TO
015280                         VER-CHANGESET(WRK-VERSION-IDX
015290                             VER-CHANGESET-CT(WRK-VERSION-IDX))
015300                 END-IF
015310             END-IF
015320         END-IF
015330     END-IF.
015340 412-99-EXIT.
015350     EXIT.
015360 
015370 413-DISSOLVE SECTION.
015380*    DECLARES THE TASK INVALID/DUPLICATE/WON'T-FIX. TAKES A
015390*    MAINTAINER OF THE TASK'S CURRENT AREA. AWARDS 5 XP - THE
015400*    HOUSE VIEW IS THAT WEEDING OUT NOISE IS WORTH MORE THAN A
015410*    STRAIGHT RESOLVE.
015420     PERFORM 7100-FIND-TASK-FOR-SOLVE.
015430     IF GUARD-PASSED
015440         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
015450         MOVE TSK-AREA(WRK-TASK-IDX) TO WRK-FIND-NAME2
015460         PERFORM 6300-FIND-AREA
015470         MOVE WRK-FIND-IX TO WRK-AREA-IDX
015480         PERFORM 1560-EXPECT-MAINTAINER
015490     END-IF.
015500     IF GUARD-PASSED
015510         MOVE 'D' TO WRK-SOLVE-STATUS
015520         PERFORM 410-SOLVE
015530         IF GUARD-PASSED
015540             MOVE TRAN-ACTOR TO WRK-FIND-NAME
015550             PERFORM 6100-FIND-USER
015560             IF WRK-FIND-IX > ZERO
015570                 ADD 1 TO USR-DISSOLVED-CT(WRK-FIND-IX)
015580                 ADD 5 TO USR-XP(WRK-FIND-IX)
015590             END-IF
015600         END-IF
015610     END-IF.
015620 413-99-EXIT.
015630     EXIT.
015640 
015650 7100-FIND-TASK-FOR-SOLVE SECTION.
015660*    COMMON LOOKUP SHARED BY 411/412/413 - LOCATES TRAN-TASK-ID
015670*    UNDER TRAN-PRODUCT AND LEAVES IT IN WRK-TASK-IDX.
015680     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
015690     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
015700     PERFORM 6500-FIND-TASK.
015710     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
015720     IF WRK-TASK-IDX = ZERO
015730         SET GUARD-FAILED TO TRUE
015740         MOVE 'Task not found!' TO WRK-REJECT-REASON
015750     END-IF.
015760 7100-99-EXIT.
015770     EXIT.
015780 
015790 500-EMPHASIZE SECTION.
015800*    A USER PILES ON TO A TASK THEY CARE ABOUT, RAISING ITS DAILY
015810*    HEAT COUNTER. GATED BY 503-CAN-EMPHASISE.
015820     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
015830     PERFORM 6100-FIND-USER.
015840     MOVE WRK-FIND-IX TO WRK-ACTOR-IDX.
015850     IF WRK-ACTOR-IDX = ZERO
015860         SET GUARD-FAILED TO TRUE
015870         MOVE 'Unknown user.' TO WRK-REJECT-REASON
015880     ELSE
015890         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
015900         MOVE TRAN-TASK-ID TO WRK-FIND-NUM
015910         PERFORM 6500-FIND-TASK
015920         MOVE WRK-FIND-IX TO WRK-TASK-IDX
015930         IF WRK-TASK-IDX = ZERO
015940             SET GUARD-FAILED TO TRUE
015950             MOVE 'Task not found!' TO WRK-REJECT-REASON
015960         ELSE
015970             PERFORM 503-CAN-EMPHASISE
015980         END-IF
015990     END-IF.
016000     IF GUARD-PASSED
016010         IF TSK-HEAT-DATE(WRK-TASK-IDX) NOT = TRAN-DATE
016020             MOVE TRAN-DATE TO TSK-HEAT-DATE(WRK-TASK-IDX)
016030             MOVE ZERO      TO TSK-HEAT(WRK-TASK-IDX)
016040         END-IF
016050         ADD 1 TO TSK-HEAT(WRK-TASK-IDX)
016060         IF WRK-EMPH-LAST-DATE NOT = TRAN-DATE
016070             MOVE ZERO TO USR-EMPH-TODAY-CT(WRK-ACTOR-IDX)
016080         END-IF
016090         ADD 1 TO USR-EMPH-TODAY-CT(WRK-ACTOR-IDX)
016100         MOVE TRAN-TIME-MILLIS TO USR-EMPH-MILLIS(WRK-ACTOR-IDX)
016110         PERFORM 1530-TOUCH-USER
016120         MOVE 'TASK    '  TO EVT-ENTITY-KIND
016130         MOVE TRAN-PRODUCT TO WRK-EK-PART1
016140         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
016150         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
016160         PERFORM 9610-EMIT-EVENT
016170     END-IF.
016180 500-99-EXIT.
016190     EXIT.
016200 
016210 501-EMPH-DELAY SECTION.
016220*    emphDelay = MAX(60000, 3600000 / (1 + XP/50)) MILLISECONDS.
016230     COMPUTE WRK-EMPH-DELAY-MS =
016240         3600000 / (1 + (USR-XP(WRK-ACTOR-IDX) / 50)).
016250     IF WRK-EMPH-DELAY-MS < 60000
016260         MOVE 60000 TO WRK-EMPH-DELAY-MS
016270     END-IF.
016280 501-99-EXIT.
016290     EXIT.
016300 
016310 502-EMPH-PER-DAY SECTION.
016320*    emphPerDay = 10 + XP/5.
016330     COMPUTE WRK-EMPH-PER-DAY = 10 + (USR-XP(WRK-ACTOR-IDX) / 5).
016340 502-99-EXIT.
016350     EXIT.
016360 
016370 503-CAN-EMPHASISE SECTION.
016380*    AUTHENTICATED, PAST THE DELAY SINCE THE LAST EMPHASIZE, AND
016390*    EITHER UNDER THE DAILY CAP OR DUE FOR ITS DAILY RESET.
016400     PERFORM 504-IS-AUTHENTICATED.
016410     IF GUARD-PASSED
016420         PERFORM 501-EMPH-DELAY
016430         COMPUTE WRK-ELAPSED-MILLIS =
016440             TRAN-TIME-MILLIS - USR-EMPH-MILLIS(WRK-ACTOR-IDX)
016450         IF WRK-ELAPSED-MILLIS > WRK-EMPH-DELAY-MS
016460             PERFORM 502-EMPH-PER-DAY
016470             CALL WRK-MSDATE-PGM USING USR-EMPH-MILLIS(WRK-ACTOR-IDX)
016480                 WRK-EMPH-LAST-DATE
016490             IF USR-EMPH-TODAY-CT(WRK-ACTOR-IDX) < WRK-EMPH-PER-DAY
016500             OR WRK-EMPH-LAST-DATE < TRAN-DATE
016510                 SET GUARD-PASSED TO TRUE
016520             ELSE
016530                 SET GUARD-FAILED TO TRUE
016540                 MOVE 'Emphasize rate limit reached for today.'
016550                     TO WRK-REJECT-REASON
016560             END-IF
016570         ELSE
016580             SET GUARD-FAILED TO TRUE
016590             MOVE 'Must wait longer before emphasizing again.'
016600                 TO WRK-REJECT-REASON
016610         END-IF
016620     END-IF.
016630 503-99-EXIT.
016640     EXIT.
016650 
016660 504-IS-AUTHENTICATED SECTION.
016670*    ACTIVATED AND NOT AN INTERNAL/ANONYMOUS NAME.
016680     MOVE USR-NAME(WRK-ACTOR-IDX) TO WRK-FIND-NAME.
016690     PERFORM 1520-IS-INTERNAL-NAME.
016700     IF USR-IS-ACTIVATED(WRK-ACTOR-IDX) AND WRK-AT-COUNT = ZERO
016710         SET GUARD-PASSED TO TRUE
016720     ELSE
016730         SET GUARD-FAILED TO TRUE
016740         MOVE 'User is not authenticated.' TO WRK-REJECT-REASON
016750     END-IF.
016760 504-99-EXIT.
016770     EXIT.
016780 
016790 505-CAN-WATCH SECTION.
016800*    canWatch = USR-WATCHES-CT < 20 + XP/10. KEPT AS A CALLABLE
016810*    FORMULA - THIS BATCH SLICE HAS NO WATCH-LIST TRANSACTION OF
016820*    ITS OWN TO DRIVE IT (THE UI-SIDE WATCH FEATURE IS OUT OF
016830*    SCOPE FOR THE NIGHTLY REPLAY).
016840     COMPUTE WRK-REPORT-LIMIT = 20 + (USR-XP(WRK-ACTOR-IDX) / 10).
016850     IF USR-WATCHES-CT(WRK-ACTOR-IDX) < WRK-REPORT-LIMIT
016860         SET GUARD-PASSED TO TRUE
016870     ELSE
016880         SET GUARD-FAILED TO TRUE
016890         MOVE 'Watch-list limit reached.' TO WRK-REJECT-REASON
016900     END-IF.
016910 505-99-EXIT.
016920     EXIT.
016930 
016940 600-CONSENT SECTION.
016950*    MAINTAINER CASTS A CONSENTING VOTE ON THE OPEN VOTE FOR
016960*    TRAN-AREA. SETTLES THE VOTE IMMEDIATELY IF EVERY MAINTAINER
016970*    HAS NOW VOTED.
016980     PERFORM 7200-FIND-OPEN-VOTE.
016990     IF GUARD-PASSED
017000         MOVE TRAN-ACTOR TO WRK-LIST-NAME
017010         MOVE VOTE-DISSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017020         PERFORM 6830-IS-IN-NAME-LIST-DISSENT
017030         IF NAME-IN-LIST
017040             MOVE VOTE-DISSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017050             PERFORM 6850-REMOVE-FROM-DISSENT
017060         END-IF
017070         MOVE TRAN-ACTOR TO WRK-LIST-NAME
017080         MOVE VOTE-CONSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017090         PERFORM 6830-IS-IN-NAME-LIST-CONSENT
017100         IF NAME-NOT-IN-LIST
017110             PERFORM 6840-ADD-TO-CONSENT
017120         END-IF
017130         IF VOTE-CONSENTING-CT(WRK-VOTE-IDX) +
017140            VOTE-DISSENTING-CT(WRK-VOTE-IDX)
017150                >= ARA-MAINTAINER-CT(WRK-AREA-IDX)
017160             PERFORM 602-SETTLE-VOTE
017170         END-IF
017180         PERFORM 1530-TOUCH-USER
017190         MOVE 'VOTE    '  TO EVT-ENTITY-KIND
017200         MOVE VOTE-PRODUCT(WRK-VOTE-IDX) TO WRK-EK-PART1
017210         MOVE VOTE-AREA(WRK-VOTE-IDX)    TO WRK-EK-PART2
017220         PERFORM 9610-EMIT-EVENT
017230     END-IF.
017240 600-99-EXIT.
017250     EXIT.
017260 
017270 601-DISSENT SECTION.
017280     PERFORM 7200-FIND-OPEN-VOTE.
017290     IF GUARD-PASSED
017300         MOVE TRAN-ACTOR TO WRK-LIST-NAME
017310         MOVE VOTE-CONSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017320         PERFORM 6830-IS-IN-NAME-LIST-CONSENT
017330         IF NAME-IN-LIST
017340             MOVE VOTE-CONSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017350             PERFORM 6850-REMOVE-FROM-CONSENT
017360         END-IF
017370         MOVE TRAN-ACTOR TO WRK-LIST-NAME
017380         MOVE VOTE-DISSENTING-CT(WRK-VOTE-IDX) TO WRK-LIST-MAX
017390         PERFORM 6830-IS-IN-NAME-LIST-DISSENT
017400         IF NAME-NOT-IN-LIST
017410             PERFORM 6840-ADD-TO-DISSENT
017420         END-IF
017430         IF VOTE-CONSENTING-CT(WRK-VOTE-IDX) +
017440            VOTE-DISSENTING-CT(WRK-VOTE-IDX)
017450                >= ARA-MAINTAINER-CT(WRK-AREA-IDX)
017460             PERFORM 602-SETTLE-VOTE
017470         END-IF
017480         PERFORM 1530-TOUCH-USER
017490         MOVE 'VOTE    '  TO EVT-ENTITY-KIND
017500         MOVE VOTE-PRODUCT(WRK-VOTE-IDX) TO WRK-EK-PART1
017510         MOVE VOTE-AREA(WRK-VOTE-IDX)    TO WRK-EK-PART2
017520         PERFORM 9610-EMIT-EVENT
017530     END-IF.
017540 601-99-EXIT.
017550     EXIT.
017560 
017570 602-SETTLE-VOTE SECTION.
017580*    CLOSES THE VOTE. THE MATTER ONLY TAKES EFFECT ON A STRICT
017590*    MAJORITY OF CONSENTING OVER DISSENTING MAINTAINERS - A TIE OR
017600*    A DISSENTING MAJORITY LEAVES THE AREA UNCHANGED (SDR-4488).
017610     MOVE TRAN-DATE TO VOTE-END-DATE(WRK-VOTE-IDX).
017620     IF VOTE-CONSENTING-CT(WRK-VOTE-IDX) >
017630        VOTE-DISSENTING-CT(WRK-VOTE-IDX)
017640         EVALUATE TRUE
017650             WHEN VOTE-MATTER-INCLUSION(WRK-VOTE-IDX)
017660                 MOVE 'N' TO ARA-EXCLUSIVE(WRK-AREA-IDX)
017670             WHEN VOTE-MATTER-EXCLUSION(WRK-VOTE-IDX)
017680                 MOVE 'Y' TO ARA-EXCLUSIVE(WRK-AREA-IDX)
017690             WHEN VOTE-MATTER-RESIGNATION(WRK-VOTE-IDX)
017700                 MOVE VOTE-AFFECTED(WRK-VOTE-IDX) TO WRK-LIST-NAME
017710                 PERFORM 6820-REMOVE-MAINTAINER
017720             WHEN VOTE-MATTER-PARTICIPATION(WRK-VOTE-IDX)
017730                 MOVE VOTE-AFFECTED(WRK-VOTE-IDX) TO WRK-LIST-NAME
017740                 PERFORM 6810-ADD-MAINTAINER
017750         END-EVALUATE
017760         MOVE 'AREA    '  TO EVT-ENTITY-KIND
017770         MOVE ARA-PRODUCT(WRK-AREA-IDX) TO WRK-EK-PART1
017780         MOVE ARA-NAME(WRK-AREA-IDX)    TO WRK-EK-PART2
017790         PERFORM 9610-EMIT-EVENT
017800     END-IF.
017810 602-99-EXIT.
017820     EXIT.
017830 
017840 7200-FIND-OPEN-VOTE SECTION.
017850*    LOOKS UP TRAN-AREA'S AREA RECORD, CHECKS MAINTAINER STANDING
017860*    AND FINDS THE STILL-OPEN VOTE FOR THAT PRODUCT/AREA.
017870     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
017880     MOVE TRAN-AREA    TO WRK-FIND-NAME2.
017890     PERFORM 6300-FIND-AREA.
017900     MOVE WRK-FIND-IX TO WRK-AREA-IDX.
017910     IF WRK-AREA-IDX = ZERO
017920         SET GUARD-FAILED TO TRUE
017930         MOVE 'Area not found!' TO WRK-REJECT-REASON
017940     ELSE
017950         PERFORM 1560-EXPECT-MAINTAINER
017960     END-IF.
017970     IF GUARD-PASSED
017980         MOVE TRAN-PRODUCT TO WRK-FIND-NAME
017990         MOVE TRAN-AREA    TO WRK-FIND-NAME2
018000         PERFORM 6600-FIND-OPEN-VOTE
018010         MOVE WRK-FIND-IX TO WRK-VOTE-IDX
018020         IF WRK-VOTE-IDX = ZERO
018030             SET GUARD-FAILED TO TRUE
018040             MOVE 'No open vote for this area.' TO WRK-REJECT-REASON
018050         END-IF
018060     END-IF.
018070 7200-99-EXIT.
018080     EXIT.
018090 
018100 700-MARK SECTION.
018110*    USER QUEUES A TASK TO WORK ON LATER. MOVES THE USER OFF THE
018120*    STARTED LIST AND ONTO THE MARKED LIST.
018130     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
018140     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
018150     PERFORM 6500-FIND-TASK.
018160     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
018170     IF WRK-TASK-IDX = ZERO
018180         SET GUARD-FAILED TO TRUE
018190         MOVE 'Task not found!' TO WRK-REJECT-REASON
018200     ELSE
018210         PERFORM 1600-EXPECT-CAN-BE-INVOLVED
018220     END-IF.
018230     IF GUARD-PASSED
018240         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018250         PERFORM 6870-IS-IN-NAME-LIST-STARTED
018260         IF NAME-IN-LIST
018270             PERFORM 6872-REMOVE-FROM-STARTED
018280         END-IF
018290         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018300         PERFORM 6860-IS-IN-NAME-LIST-MARKED
018310         IF NAME-NOT-IN-LIST
018320             PERFORM 6861-ADD-TO-MARKED
018330         END-IF
018340         MOVE 'TASK    '  TO EVT-ENTITY-KIND
018350         MOVE TRAN-PRODUCT TO WRK-EK-PART1
018360         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
018370         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
018380         PERFORM 9610-EMIT-EVENT
018390     END-IF.
018400 700-99-EXIT.
018410     EXIT.
018420 
018430 701-DROP SECTION.
018440*    USER IS NO LONGER INVOLVED WITH THE TASK AT ALL - TAKEN OFF
018450*    BOTH THE MARKED AND STARTED LISTS.
018460     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
018470     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
018480     PERFORM 6500-FIND-TASK.
018490     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
018500     IF WRK-TASK-IDX = ZERO
018510         SET GUARD-FAILED TO TRUE
018520         MOVE 'Task not found!' TO WRK-REJECT-REASON
018530     ELSE
018540         SET GUARD-PASSED TO TRUE
018550     END-IF.
018560     IF GUARD-PASSED
018570         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018580         PERFORM 6860-IS-IN-NAME-LIST-MARKED
018590         IF NAME-IN-LIST
018600             PERFORM 6862-REMOVE-FROM-MARKED
018610         END-IF
018620         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018630         PERFORM 6870-IS-IN-NAME-LIST-STARTED
018640         IF NAME-IN-LIST
018650             PERFORM 6872-REMOVE-FROM-STARTED
018660         END-IF
018670         MOVE 'TASK    '  TO EVT-ENTITY-KIND
018680         MOVE TRAN-PRODUCT TO WRK-EK-PART1
018690         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
018700         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
018710         PERFORM 9610-EMIT-EVENT
018720     END-IF.
018730 701-99-EXIT.
018740     EXIT.
018750 
018760 702-START SECTION.
018770*    USER BEGINS ACTIVE WORK ON A TASK. NO 5-USER CAP IS TESTED
018780*    HERE - ONLY MARK/DROP GO THROUGH 1600-EXPECT-CAN-BE-INVOLVED.
018790     MOVE TRAN-PRODUCT TO WRK-FIND-NAME.
018800     MOVE TRAN-TASK-ID TO WRK-FIND-NUM.
018810     PERFORM 6500-FIND-TASK.
018820     MOVE WRK-FIND-IX TO WRK-TASK-IDX.
018830     IF WRK-TASK-IDX = ZERO
018840         SET GUARD-FAILED TO TRUE
018850         MOVE 'Task not found!' TO WRK-REJECT-REASON
018860     ELSE
018870         SET GUARD-PASSED TO TRUE
018880     END-IF.
018890     IF GUARD-PASSED
018900         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018910         PERFORM 6860-IS-IN-NAME-LIST-MARKED
018920         IF NAME-IN-LIST
018930             PERFORM 6862-REMOVE-FROM-MARKED
018940         END-IF
018950         MOVE TRAN-ACTOR TO WRK-LIST-NAME
018960         PERFORM 6870-IS-IN-NAME-LIST-STARTED
018970         IF NAME-NOT-IN-LIST
018980             PERFORM 6871-ADD-TO-STARTED
018990         END-IF
019000         MOVE 'TASK    '  TO EVT-ENTITY-KIND
019010         MOVE TRAN-PRODUCT TO WRK-EK-PART1
019020         MOVE TRAN-TASK-ID TO WRK-KEY-TASK-ID
019030         MOVE WRK-KEY-TASK-ID-X TO WRK-EK-PART2
019040         PERFORM 9610-EMIT-EVENT
019050     END-IF.
019060 702-99-EXIT.
019070     EXIT.
019080 
019090 800-LAUNCH SECTION.
019100*    USER STANDS UP A NEW PERSONAL SITE.
019110     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
019120     PERFORM 6100-FIND-USER.
019130     MOVE WRK-FIND-IX TO WRK-ACTOR-IDX.
019140     IF WRK-ACTOR-IDX = ZERO
019150         SET GUARD-FAILED TO TRUE
019160         MOVE 'Unknown user.' TO WRK-REJECT-REASON
019170     ELSE
019180         PERFORM 1610-EXPECT-CAN-HAVE-MORE-SITES
019190         IF GUARD-PASSED
019200             PERFORM 1620-EXPECT-NO-USER-SITE-YET
019210         END-IF
019220     END-IF.
019230     IF GUARD-PASSED
019240         ADD 1 TO WRK-SITE-CT
019250         MOVE TRAN-ACTOR    TO SITE-OWNER(WRK-SITE-CT)
019260         MOVE TRAN-SITE     TO SITE-NAME(WRK-SITE-CT)
019270         MOVE TRAN-TEMPLATE TO SITE-TEMPLATE(WRK-SITE-CT)
019280         ADD 1 TO USR-SITES-CT(WRK-ACTOR-IDX)
019290         MOVE TRAN-SITE TO
019300             USR-SITE-NAMES(WRK-ACTOR-IDX, USR-SITES-CT(WRK-ACTOR-IDX))
019310         PERFORM 1530-TOUCH-USER
019320         MOVE 'SITE    '   TO EVT-ENTITY-KIND
019330         MOVE TRAN-ACTOR TO WRK-EK-PART1
019340         MOVE TRAN-SITE  TO WRK-EK-PART2
019350         PERFORM 9610-EMIT-EVENT
019360     END-IF.
019370 800-99-EXIT.
019380     EXIT.
019390 
019400 801-UPDATE-SITE SECTION.
019410*    OWNER REPLACES THE TEMPLATE TEXT OF AN EXISTING SITE.
019420     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
019430     MOVE TRAN-SITE   TO WRK-FIND-NAME2.
019440     PERFORM 6700-FIND-SITE.
019450     MOVE WRK-FIND-IX TO WRK-SITE-IDX.
019460     IF WRK-SITE-IDX = ZERO
019470         SET GUARD-FAILED TO TRUE
019480         MOVE 'Site not found!' TO WRK-REJECT-REASON
019490     ELSE
019500         PERFORM 1630-EXPECT-OWNER
019510     END-IF.
019520     IF GUARD-PASSED
019530         MOVE TRAN-TEMPLATE TO SITE-TEMPLATE(WRK-SITE-IDX)
019540         MOVE 'SITE    '   TO EVT-ENTITY-KIND
019550         MOVE TRAN-ACTOR TO WRK-EK-PART1
019560         MOVE TRAN-SITE  TO WRK-EK-PART2
019570         PERFORM 9610-EMIT-EVENT
019580     END-IF.
019590 801-99-EXIT.
019600     EXIT.
019610 
019620*----------------------------------------------------------------*
019630*    1500-1630 - PRECONDITION GUARDS. EACH SETS WRK-GUARD-OK     *
019640*    AND, ON FAILURE, WRK-REJECT-REASON. CALLERS TEST            *
019650*    GUARD-PASSED/GUARD-FAILED IMMEDIATELY AFTER THE PERFORM.    *
019660*----------------------------------------------------------------*
019670 1500-EXPECT-EXTENDABLE SECTION.
019680*    CLUSTER-WIDE CAP ON NEW PRODUCTS/AREAS/VERSIONS PER DAY.
019690     IF TRAN-DATE NOT = CL-LAST-EXTEND-DATE
019700         MOVE ZERO TO CL-EXTENDS-TODAY
019710         MOVE TRAN-DATE TO CL-LAST-EXTEND-DATE
019720     END-IF.
019730     IF CL-EXTENDS-TODAY >= 20
019740         SET GUARD-FAILED TO TRUE
019750         MOVE 'To many new products and areas in last 24h! Wait unt'
019760             TO WRK-REJECT-REASON
019770     ELSE
019780         ADD 1 TO CL-EXTENDS-TODAY
019790         SET GUARD-PASSED TO TRUE
019800     END-IF.
019810 1500-99-EXIT.
019820     EXIT.
019830 
019840 1510-EXPECT-CAN-REGISTER SECTION.
019850*    CLUSTER-WIDE CAP ON UNCONFIRMED REGISTRATIONS PER DAY.
019860     IF TRAN-DATE NOT = CL-LAST-REGISTER-DATE
019870         MOVE ZERO TO CL-UNCONFIRMED-REGS-TODAY
019880         MOVE TRAN-DATE TO CL-LAST-REGISTER-DATE
019890     END-IF.
019900     IF CL-UNCONFIRMED-REGS-TODAY >= 100
019910         SET GUARD-FAILED TO TRUE
019920         MOVE 'To many unconfirmed accounts created today...'
019930             TO WRK-REJECT-REASON
019940     ELSE
019950         ADD 1 TO CL-UNCONFIRMED-REGS-TODAY
019960         SET GUARD-PASSED TO TRUE
019970     END-IF.
019980 1510-99-EXIT.
019990     EXIT.
020000 
020010 1520-EXPECT-EXTERNAL SECTION.
020020*    REGISTER IS REJECTED IF THE REQUESTED NAME LOOKS INTERNAL
020030*    (CARRIES AN "@") OR WON'T FIT THE 16-BYTE USR-NAME FIELD.
020040     MOVE ZERO TO WRK-AT-COUNT.
020050     INSPECT TRAN-ACTOR TALLYING WRK-AT-COUNT FOR ALL '@'.
020060     IF WRK-AT-COUNT > ZERO OR TRAN-ACTOR(17:1) NOT = SPACE
020070         SET GUARD-FAILED TO TRUE
020080         MOVE 'A registered user''s name must not use ''@'' and be s'
020090             TO WRK-REJECT-REASON
020100     ELSE
020110         SET GUARD-PASSED TO TRUE
020120     END-IF.
020130 1520-99-EXIT.
020140     EXIT.
020150 
020160 1520-IS-INTERNAL-NAME SECTION.
020170*    PURE TEST - LEAVES WRK-AT-COUNT POSITIVE WHEN WRK-FIND-NAME
020180*    CARRIES AN "@". DOES NOT TOUCH WRK-GUARD-OK.
020190     MOVE ZERO TO WRK-AT-COUNT.
020200     INSPECT WRK-FIND-NAME TALLYING WRK-AT-COUNT FOR ALL '@'.
020210 1520-B-99-EXIT.
020220     EXIT.
020230 
020240 1530-TOUCH-USER SECTION.
020250*    ANY SUCCESSFUL RULE THAT NAMES A USER AS ACTOR STAMPS THAT
020260*    USER'S LAST-ACTIVE-DATE. WRK-ACTOR-IDX MUST ALREADY BE SET.
020270     IF WRK-ACTOR-IDX > ZERO
020280         MOVE TRAN-DATE TO USR-LAST-ACTIVE-DATE(WRK-ACTOR-IDX)
020290     END-IF.
020300 1530-99-EXIT.
020310     EXIT.
020320 
020330 1535-HASH-PASSWORD SECTION.
020340*    THE TRANSACTION CARRIES THE CLIENT-SIDE MD5 OF THE PLAIN
020350*    PASSWORD ALREADY; WE APPEND THE CLUSTER SALT AND RE-HASH,
020360*    MATCHING WHAT register/login STORE AND COMPARE.
020370     MOVE SPACES TO WRK-HASH-INPUT.
020380     STRING TRAN-PASSWORD DELIMITED BY SIZE
020390            CL-SALT        DELIMITED BY SIZE
020400         INTO WRK-HASH-INPUT.
020410     CALL WRK-HASH-PGM USING WRK-HASH-INPUT WRK-HASH-RESULT.
020420 1535-99-EXIT.
020430     EXIT.
020440 
020450 1540-EXPECT-REGISTERED SECTION.
020460*    INITIATE IS DENIED TO INTERNAL/ANONYMOUS ACTOR NAMES.
020470     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
020480     PERFORM 1520-IS-INTERNAL-NAME.
020490     IF WRK-AT-COUNT > ZERO
020500         SET GUARD-FAILED TO TRUE
020510         MOVE 'Only registered users can create products and areas!'
020520             TO WRK-REJECT-REASON
020530     ELSE
020540         SET GUARD-PASSED TO TRUE
020550     END-IF.
020560 1540-99-EXIT.
020570     EXIT.
020580 
020590 1550-EXPECT-ORIGIN-MAINTAINER SECTION.
020600*    ONLY A MAINTAINER OF THE PRODUCT'S ORIGIN AREA ('*') MAY
020610*    RAISE A NEW TOP-LEVEL AREA OR VERSION. WRK-PRODUCT-IDX MUST
020620*    ALREADY BE SET.
020630     MOVE PRD-NAME(WRK-PRODUCT-IDX)         TO WRK-FIND-NAME.
020640     MOVE PRD-ORIGIN-AREA(WRK-PRODUCT-IDX)  TO WRK-FIND-NAME2.
020650     PERFORM 6300-FIND-AREA.
020660     IF WRK-FIND-IX = ZERO
020670         SET GUARD-FAILED TO TRUE
020680         MOVE 'Origin area not found!' TO WRK-REJECT-REASON
020690     ELSE
020700         MOVE TRAN-ACTOR TO WRK-LIST-NAME
020710         MOVE WRK-FIND-IX TO WRK-LIST-AREA-IX
020720         MOVE ARA-MAINTAINER-CT(WRK-FIND-IX) TO WRK-LIST-MAX
020730         PERFORM 6800-IS-MAINTAINER
020740         IF NAME-IN-LIST
020750             SET GUARD-PASSED TO TRUE
020760         ELSE
020770             SET GUARD-FAILED TO TRUE
020780             MOVE
020790           'Only maintainers of area ''*'' can initiate new areas an'
020800                 TO WRK-REJECT-REASON
020810         END-IF
020820     END-IF.
020830 1550-99-EXIT.
020840     EXIT.
020850 
020860 1560-EXPECT-MAINTAINER SECTION.
020870*    TESTS TRAN-ACTOR AGAINST ARA-MAINTAINERS(WRK-AREA-IDX).
020880     MOVE TRAN-ACTOR TO WRK-LIST-NAME.
020890     MOVE WRK-AREA-IDX TO WRK-LIST-AREA-IX.
020900     MOVE ARA-MAINTAINER-CT(WRK-AREA-IDX) TO WRK-LIST-MAX.
020910     PERFORM 6800-IS-MAINTAINER.
020920     IF NAME-IN-LIST
020930         SET GUARD-PASSED TO TRUE
020940     ELSE
020950         SET GUARD-FAILED TO TRUE
020960         MOVE
020970       'Only maintainers of an area may assign that area to a task'
020980             TO WRK-REJECT-REASON
020990     END-IF.
021000 1560-99-EXIT.
021010     EXIT.
021020 
021030 1560-EXPECT-MAINTAINER-OF-BASIS SECTION.
021040*    SAME TEST, AGAINST ARA-MAINTAINERS(WRK-BASIS-IDX).
021050     MOVE TRAN-ACTOR TO WRK-LIST-NAME.
021060     MOVE WRK-BASIS-IDX TO WRK-LIST-AREA-IX.
021070     MOVE ARA-MAINTAINER-CT(WRK-BASIS-IDX) TO WRK-LIST-MAX.
021080     PERFORM 6800-IS-MAINTAINER.
021090     IF NAME-IN-LIST
021100         SET GUARD-PASSED TO TRUE
021110     ELSE
021120         SET GUARD-FAILED TO TRUE
021130         MOVE
021140       'Only maintainers of an area may assign that area to a task'
021150             TO WRK-REJECT-REASON
021160     END-IF.
021170 1560-B-99-EXIT.
021180     EXIT.
021190 
021200 1560-EXPECT-MAINTAINER-OF-TOAREA SECTION.
021210*    SAME TEST, AGAINST ARA-MAINTAINERS(WRK-TOAREA-IDX).
021220     MOVE TRAN-ACTOR TO WRK-LIST-NAME.
021230     MOVE WRK-TOAREA-IDX TO WRK-LIST-AREA-IX.
021240     MOVE ARA-MAINTAINER-CT(WRK-TOAREA-IDX) TO WRK-LIST-MAX.
021250     PERFORM 6800-IS-MAINTAINER.
021260     IF NAME-IN-LIST
021270         SET GUARD-PASSED TO TRUE
021280     ELSE
021290         SET GUARD-FAILED TO TRUE
021300         MOVE
021310       'Only maintainers of an area may assign that area to a task'
021320             TO WRK-REJECT-REASON
021330     END-IF.
021340 1560-T-99-EXIT.
021350     EXIT.
021360 
021370 1570-EXPECT-CAN-REPORT-ANON SECTION.
021380*    CAP ON UNCONFIRMED ANONYMOUS REPORTS PER PRODUCT. WRK-
021390*    PRODUCT-IDX MUST ALREADY BE SET.
021400     IF PRD-UNCONFIRMED-TASKS-CT(WRK-PRODUCT-IDX) >= 20
021410         SET GUARD-FAILED TO TRUE
021420         MOVE 'To many unconfirmed anonymous reports. Try again lat'
021430             TO WRK-REJECT-REASON
021440     ELSE
021450         ADD 1 TO PRD-UNCONFIRMED-TASKS-CT(WRK-PRODUCT-IDX)
021460         SET GUARD-PASSED TO TRUE
021470     END-IF.
021480 1570-99-EXIT.
021490     EXIT.
021500 
021510 1580-EXPECT-CAN-REPORT SECTION.
021520*    PER-USER DAILY REPORT-RATE ABUSE GUARD. WRK-ACTOR-IDX MUST
021530*    ALREADY BE SET.
021540     IF TRAN-DATE NOT = USR-LAST-REPORT-DATE(WRK-ACTOR-IDX)
021550         MOVE ZERO TO USR-REPORTS-TODAY-CT(WRK-ACTOR-IDX)
021560         MOVE TRAN-DATE TO USR-LAST-REPORT-DATE(WRK-ACTOR-IDX)
021570     END-IF.
021580     COMPUTE WRK-REPORT-LIMIT = 10 + (USR-XP(WRK-ACTOR-IDX) / 20).
021590     IF USR-REPORTS-TODAY-CT(WRK-ACTOR-IDX) >= WRK-REPORT-LIMIT
021600         SET GUARD-FAILED TO TRUE
021610         MOVE 'User cannot report due to abuse protection limits!'
021620             TO WRK-REJECT-REASON
021630     ELSE
021640         ADD 1 TO USR-REPORTS-TODAY-CT(WRK-ACTOR-IDX)
021650         SET GUARD-PASSED TO TRUE
021660     END-IF.
021670 1580-99-EXIT.
021680     EXIT.
021690 
021700 1600-EXPECT-CAN-BE-INVOLVED SECTION.
021710*    MARK/DROP ARE DENIED ONCE A TASK HAS 5 DISTINCT INVOLVED
021720*    USERS AND THE ACTOR IS NOT ALREADY ONE OF THEM.
021730     MOVE TRAN-ACTOR TO WRK-LIST-NAME.
021740     PERFORM 6860-IS-IN-NAME-LIST-MARKED.
021750     IF NAME-IN-LIST
021760         SET GUARD-PASSED TO TRUE
021770     ELSE
021780         MOVE TRAN-ACTOR TO WRK-LIST-NAME
021790         PERFORM 6870-IS-IN-NAME-LIST-STARTED
021800         IF NAME-IN-LIST
021810             SET GUARD-PASSED TO TRUE
021820         ELSE
021830             IF TSK-USERS-MARKED-CT(WRK-TASK-IDX) +
021840                TSK-USERS-STARTED-CT(WRK-TASK-IDX) >= 5
021850                 SET GUARD-FAILED TO TRUE
021860                 MOVE
021870           'There are already to much users involved with the task'
021880                     TO WRK-REJECT-REASON
021890             ELSE
021900                 SET GUARD-PASSED TO TRUE
021910             END-IF
021920         END-IF
021930     END-IF.
021940 1600-99-EXIT.
021950     EXIT.
021960 
021970 1610-EXPECT-CAN-HAVE-MORE-SITES SECTION.
021980     IF USR-SITES-CT(WRK-ACTOR-IDX) >= 10
021990         SET GUARD-FAILED TO TRUE
022000         MOVE 'Currently each user can only have 10 sites!'
022010             TO WRK-REJECT-REASON
022020     ELSE
022030         SET GUARD-PASSED TO TRUE
022040     END-IF.
022050 1610-99-EXIT.
022060     EXIT.
022070 
022080 1620-EXPECT-NO-USER-SITE-YET SECTION.
022090     MOVE TRAN-ACTOR TO WRK-FIND-NAME.
022100     MOVE TRAN-SITE   TO WRK-FIND-NAME2.
022110     PERFORM 6700-FIND-SITE.
022120     IF WRK-FIND-IX > ZERO
022130         SET GUARD-FAILED TO TRUE
022140         MOVE 'Site already exists!' TO WRK-REJECT-REASON
022150     ELSE
022160         SET GUARD-PASSED TO TRUE
022170     END-IF.
022180 1620-99-EXIT.
022190     EXIT.
022200 
022210 1630-EXPECT-OWNER SECTION.
022220     IF SITE-OWNER(WRK-SITE-IDX) = TRAN-ACTOR
022230         SET GUARD-PASSED TO TRUE
022240     ELSE
022250         SET GUARD-FAILED TO TRUE
022260         MOVE 'Only a site''s owner can update it!' TO WRK-REJECT-REASON
022270     END-IF.
022280 1630-99-EXIT.
022290     EXIT.
022300 
022310*----------------------------------------------------------------*
022320*    6100-6700 - TABLE LOOKUPS. WRK-FIND-NAME/-NAME2/-NUM ARE    *
022330*    THE SEARCH ARGUMENTS; WRK-FIND-IX COMES BACK ZERO WHEN NOT  *
022340*    FOUND, OTHERWISE THE 1-BASED SUBSCRIPT INTO THE TABLE.      *
022350*----------------------------------------------------------------*
022360 6100-FIND-USER SECTION.
022370     MOVE ZERO TO WRK-FIND-IX.
022380     SET USR-IDX TO 1.
022390     SEARCH WRK-USER-ENT
022400         AT END MOVE ZERO TO WRK-FIND-IX
022410         WHEN USR-NAME(USR-IDX) = WRK-FIND-NAME
022420             SET WRK-FIND-IX TO USR-IDX
022430     END-SEARCH.
022440 6100-99-EXIT.
022450     EXIT.
022460 
022470 6200-FIND-PRODUCT SECTION.
022480     MOVE ZERO TO WRK-FIND-IX.
022490     SET PRD-IDX TO 1.
022500     SEARCH WRK-PRODUCT-ENT
022510         AT END MOVE ZERO TO WRK-FIND-IX
022520         WHEN PRD-NAME(PRD-IDX) = WRK-FIND-NAME
022530             SET WRK-FIND-IX TO PRD-IDX
022540     END-SEARCH.
022550 6200-99-EXIT.
022560     EXIT.
022570 
022580 6300-FIND-AREA SECTION.
022590     MOVE ZERO TO WRK-FIND-IX.
022600     SET ARA-IDX TO 1.
022610     SEARCH WRK-AREA-ENT
022620         AT END MOVE ZERO TO WRK-FIND-IX
022630         WHEN ARA-PRODUCT(ARA-IDX) = WRK-FIND-NAME
022640          AND ARA-NAME(ARA-IDX)    = WRK-FIND-NAME2
022650             SET WRK-FIND-IX TO ARA-IDX
022660     END-SEARCH.
022670 6300-99-EXIT.
022680     EXIT.
022690 
022700 6400-FIND-VERSION SECTION.
022710     MOVE ZERO TO WRK-FIND-IX.
022720     SET VER-IDX TO 1.
022730     SEARCH WRK-VERSION-ENT
022740         AT END MOVE ZERO TO WRK-FIND-IX
022750         WHEN VER-PRODUCT(VER-IDX) = WRK-FIND-NAME
022760          AND VER-NAME(VER-IDX)    = WRK-FIND-NAME2
022770             SET WRK-FIND-IX TO VER-IDX
022780     END-SEARCH.
022790 6400-99-EXIT.
022800     EXIT.
022810 
022820 6500-FIND-TASK SECTION.
022830     MOVE ZERO TO WRK-FIND-IX.
022840     SET TSK-IDX TO 1.
022850     SEARCH WRK-TASK-ENT
022860         AT END MOVE ZERO TO WRK-FIND-IX
022870         WHEN TSK-PRODUCT(TSK-IDX) = WRK-FIND-NAME
022880          AND TSK-ID(TSK-IDX)      = WRK-FIND-NUM
022890             SET WRK-FIND-IX TO TSK-IDX
022900     END-SEARCH.
022910 6500-99-EXIT.
022920     EXIT.
022930 
022940 6600-FIND-OPEN-VOTE SECTION.
022950     MOVE ZERO TO WRK-FIND-IX.
022960     SET VOTE-IDX TO 1.
022970     SEARCH WRK-VOTE-ENT
022980         AT END MOVE ZERO TO WRK-FIND-IX
022990         WHEN VOTE-PRODUCT(VOTE-IDX)  = WRK-FIND-NAME
023000          AND VOTE-AREA(VOTE-IDX)     = WRK-FIND-NAME2
023010          AND VOTE-END-DATE(VOTE-IDX) = ZERO
023020             SET WRK-FIND-IX TO VOTE-IDX
023030     END-SEARCH.
023040 6600-99-EXIT.
023050     EXIT.
023060 
023070 6700-FIND-SITE SECTION.
023080     MOVE ZERO TO WRK-FIND-IX.
023090     SET SITE-IDX TO 1.
023100     SEARCH WRK-SITE-ENT
023110         AT END MOVE ZERO TO WRK-FIND-IX
023120         WHEN SITE-OWNER(SITE-IDX) = WRK-FIND-NAME
023130          AND SITE-NAME(SITE-IDX)  = WRK-FIND-NAME2
023140             SET WRK-FIND-IX TO SITE-IDX
023150     END-SEARCH.
023160 6700-99-EXIT.
023170     EXIT.
023180 
023190*----------------------------------------------------------------*
023200*    6800-6872 - NAME-LIST HELPERS. EACH PAIR OF LISTS (AREA     *
023210*    MAINTAINERS, VOTE CONSENT/DISSENT, TASK MARKED/STARTED)     *
023220*    GETS ITS OWN IS-IN/ADD/REMOVE TRIO - THE ARRAYS ARE NOT     *
023230*    LAID OUT ALIKE SO ONE GENERIC ROUTINE CANNOT WALK ALL OF    *
023240*    THEM.                                                       *
023250*----------------------------------------------------------------*
023260 6800-IS-MAINTAINER SECTION.
023270*    SEARCHES ARA-MAINTAINERS(WRK-LIST-AREA-IX) FOR WRK-LIST-NAME,
023280*    UP TO WRK-LIST-MAX ENTRIES.
023290     MOVE 'NO ' TO WRK-LIST-FOUND.
023300     PERFORM 6800-TEST-ONE-MAINTAINER VARYING WRK-LIST-IX FROM 1 BY 1
023310             UNTIL WRK-LIST-IX > WRK-LIST-MAX.
023320 6800-99-EXIT.
023330     EXIT.
023340 
023350 6800-TEST-ONE-MAINTAINER SECTION.
023360     IF ARA-MAINTAINERS(WRK-LIST-AREA-IX, WRK-LIST-IX) = WRK-LIST-NAME
023370         MOVE 'YES' TO WRK-LIST-FOUND
023380     END-IF.
023390 6800-B-99-EXIT.
023400     EXIT.
023410 
023420 6810-ADD-MAINTAINER SECTION.
023430*    APPENDS WRK-LIST-NAME TO ARA-MAINTAINERS(WRK-AREA-IDX).
023440     ADD 1 TO ARA-MAINTAINER-CT(WRK-AREA-IDX).
023450     MOVE WRK-LIST-NAME TO
023460         ARA-MAINTAINERS(WRK-AREA-IDX, ARA-MAINTAINER-CT(WRK-AREA-IDX)).
023470 6810-99-EXIT.
023480     EXIT.
023490 
023500 6820-REMOVE-MAINTAINER SECTION.
023510*    REMOVES WRK-LIST-NAME FROM ARA-MAINTAINERS(WRK-AREA-IDX) IF
023520*    PRESENT, CLOSING THE GAP. A NO-OP WHEN ABSENT.
023530     MOVE ZERO TO WRK-LIST-IX2.
023540     PERFORM 6820-FIND-ONE-MAINTAINER THRU 6820-B-99-EXIT
023550             VARYING WRK-LIST-IX FROM 1 BY 1
023560             UNTIL WRK-LIST-IX > ARA-MAINTAINER-CT(WRK-AREA-IDX).
023570     IF WRK-LIST-IX2 > ZERO
023580         PERFORM 6820-CLOSE-ONE-GAP THRU 6820-C-99-EXIT
023590                 VARYING WRK-LIST-IX FROM WRK-LIST-IX2
023600                 BY 1 UNTIL WRK-LIST-IX >= ARA-MAINTAINER-CT(WRK-AREA-IDX)
023610         SUBTRACT 1 FROM ARA-MAINTAINER-CT(WRK-AREA-IDX)
023620     END-IF.
023630 6820-99-EXIT.
023640     EXIT.
023650 
023660 6820-FIND-ONE-MAINTAINER SECTION.
023670     IF ARA-MAINTAINERS(WRK-AREA-IDX, WRK-LIST-IX) = WRK-LIST-NAME
023680         MOVE WRK-LIST-IX TO WRK-LIST-IX2
023690     END-IF.
023700 6820-B-99-EXIT.
023710     EXIT.
023720 
023730 6820-CLOSE-ONE-GAP SECTION.
023740     MOVE ARA-MAINTAINERS(WRK-AREA-IDX, WRK-LIST-IX + 1)
023750         TO ARA-MAINTAINERS(WRK-AREA-IDX, WRK-LIST-IX).
023760 6820-C-99-EXIT.
023770     EXIT.
023780 
023790 6830-IS-IN-NAME-LIST-CONSENT SECTION.
023800     MOVE 'NO ' TO WRK-LIST-FOUND.
023810     PERFORM 6830-TEST-ONE-CONSENT VARYING WRK-LIST-IX FROM 1 BY 1
023820             UNTIL WRK-LIST-IX > WRK-LIST-MAX.
023830 6830-99-EXIT.
023840     EXIT.
023850 
023860 6830-TEST-ONE-CONSENT SECTION.
023870     IF VOTE-CONSENTING(WRK-VOTE-IDX, WRK-LIST-IX) = WRK-LIST-NAME
023880         MOVE 'YES' TO WRK-LIST-FOUND
023890     END-IF.
023900 6830-B-99-EXIT.
023910     EXIT.
023920 
023930 6830-IS-IN-NAME-LIST-DISSENT SECTION.
023940     MOVE 'NO ' TO WRK-LIST-FOUND.
023950     PERFORM 6830-TEST-ONE-DISSENT VARYING WRK-LIST-IX FROM 1 BY 1
023960             UNTIL WRK-LIST-IX > WRK-LIST-MAX.
023970 6830-D-99-EXIT.
023980     EXIT.
023990 
024000 6830-TEST-ONE-DISSENT SECTION.
024010     IF VOTE-DISSENTING(WRK-VOTE-IDX, WRK-LIST-IX) = WRK-LIST-NAME
024020         MOVE 'YES' TO WRK-LIST-FOUND
024030     END-IF.
024040 6830-E-99-EXIT.
024050     EXIT.
024060 
024070 6840-ADD-TO-CONSENT SECTION.
024080     ADD 1 TO VOTE-CONSENTING-CT(WRK-VOTE-IDX).
024090     MOVE WRK-LIST-NAME TO
024100         VOTE-CONSENTING(WRK-VOTE-IDX, VOTE-CONSENTING-CT(WRK-VOTE-IDX)).
024110 6840-99-EXIT.
024120     EXIT.
024130 
024140 6840-ADD-TO-DISSENT SECTION.
024150     ADD 1 TO VOTE-DISSENTING-CT(WRK-VOTE-IDX).
024160     MOVE WRK-LIST-NAME TO
024170         VOTE-DISSENTING(WRK-VOTE-IDX, VOTE-DISSENTING-CT(WRK-VOTE-IDX)).
024180 6840-D-99-EXIT.
024190     EXIT.
024200 
024210 6850-REMOVE-FROM-CONSENT SECTION.
024220     MOVE ZERO TO WRK-LIST-IX2.
024230     PERFORM 6850-FIND-ONE-CONSENT THRU 6850-B-99-EXIT
024240             VARYING WRK-LIST-IX FROM 1 BY 1
024250             UNTIL WRK-LIST-IX > VOTE-CONSENTING-CT(WRK-VOTE-IDX).
024260     IF WRK-LIST-IX2 > ZERO
024270         PERFORM 6850-CLOSE-CONSENT-GAP THRU 6850-C-99-EXIT
024280                 VARYING WRK-LIST-IX FROM
024290                 WRK-LIST-IX2 BY 1
024300                 UNTIL WRK-LIST-IX >= VOTE-CONSENTING-CT(WRK-VOTE-IDX)
024310         SUBTRACT 1 FROM VOTE-CONSENTING-CT(WRK-VOTE-IDX)
024320     END-IF.
024330 6850-99-EXIT.
024340     EXIT.
024350 
024360 6850-FIND-ONE-CONSENT SECTION.
024370     IF VOTE-CONSENTING(WRK-VOTE-IDX, WRK-LIST-IX) = WRK-LIST-NAME
024380         MOVE WRK-LIST-IX TO WRK-LIST-IX2
024390     END-IF.
024400 6850-B-99-EXIT.
024410     EXIT.
024420 
024430 6850-CLOSE-CONSENT-GAP SECTION.
024440     MOVE VOTE-CONSENTING(WRK-VOTE-IDX, WRK-LIST-IX + 1)
024450         TO VOTE-CONSENTING(WRK-VOTE-IDX, WRK-LIST-IX).
024460 6850-C-99-EXIT.
024470     EXIT.
024480 
024490 6850-REMOVE-FROM-DISSENT SECTION.
024500     MOVE ZERO TO WRK-LIST-IX2.
024510     PERFORM 6850-FIND-ONE-DISSENT THRU 6850-E-99-EXIT
024520             VARYING WRK-LIST-IX FROM 1 BY 1
024530             UNTIL WRK-LIST-IX > VOTE-DISSENTING-CT(WRK-VOTE-IDX).
024540     IF WRK-LIST-IX2 > ZERO
024550         PERFORM 6850-CLOSE-DISSENT-GAP THRU 6850-F-99-EXIT
024560                 VARYING WRK-LIST-IX FROM
024570                 WRK-LIST-IX2 BY 1
024580                 UNTIL WRK-LIST-IX >= VOTE-DISSENTING-CT(WRK-VOTE-IDX)
024590         SUBTRACT 1 FROM VOTE-DISSENTING-CT(WRK-VOTE-IDX)
024600     END-IF.
024610 6850-D-99-EXIT.
024620     EXIT.
024630 
024640 6850-FIND-ONE-DISSENT SECTION.
024650     IF VOTE-DISSENTING(WRK-VOTE-IDX, WRK-LIST-IX) = WRK-LIST-NAME
024660         MOVE WRK-LIST-IX TO WRK-LIST-IX2
024670     END-IF.
024680 6850-E-99-EXIT.
024690     EXIT.
024700 
024710 6850-CLOSE-DISSENT-GAP SECTION.
024720     MOVE VOTE-DISSENTING(WRK-VOTE-IDX, WRK-LIST-IX + 1)
024730         TO VOTE-DISSENTING(WRK-VOTE-IDX, WRK-LIST-IX).
024740 6850-F-99-EXIT.
024750     EXIT.
024760 
024770 6860-IS-IN-NAME-LIST-MARKED SECTION.
024780*    SEARCHES TSK-USERS-MARKED(WRK-TASK-IDX) FOR WRK-LIST-NAME.
024790     MOVE 'NO ' TO WRK-LIST-FOUND.
024800     PERFORM 6860-TEST-ONE-MARKED VARYING WRK-LIST-IX FROM 1 BY 1
024810             UNTIL WRK-LIST-IX > TSK-USERS-MARKED-CT(WRK-TASK-IDX).
024820 6860-99-EXIT.
024830     EXIT.
024840 
024850 6860-TEST-ONE-MARKED SECTION.
024860     IF TSK-USERS-MARKED(WRK-TASK-IDX, WRK-LIST-IX) = WRK-LIST-NAME
024870         MOVE 'YES' TO WRK-LIST-FOUND
024880     END-IF.
024890 6860-B-99-EXIT.
024900     EXIT.
024910 
024920 6861-ADD-TO-MARKED SECTION.
024930     ADD 1 TO TSK-USERS-MARKED-CT(WRK-TASK-IDX).
024940     MOVE WRK-LIST-NAME TO TSK-USERS-MARKED(WRK-TASK-IDX,
024950         TSK-USERS-MARKED-CT(WRK-TASK-IDX)).
024960 6861-99-EXIT.
024970     EXIT.
024980 
024990 6862-REMOVE-FROM-MARKED SECTION.
025000     MOVE ZERO TO WRK-LIST-IX2.
025010     PERFORM 6862-FIND-ONE-MARKED THRU 6862-B-99-EXIT
025020             VARYING WRK-LIST-IX FROM 1 BY 1
025030             UNTIL WRK-LIST-IX > TSK-USERS-MARKED-CT(WRK-TASK-IDX).
025040     IF WRK-LIST-IX2 > ZERO
025050         PERFORM 6862-CLOSE-MARKED-GAP THRU 6862-C-99-EXIT
025060                 VARYING WRK-LIST-IX FROM
025070                 WRK-LIST-IX2 BY 1
025080                 UNTIL WRK-LIST-IX >= TSK-USERS-MARKED-CT(WRK-TASK-IDX)
025090         SUBTRACT 1 FROM TSK-USERS-MARKED-CT(WRK-TASK-IDX)
025100     END-IF.
025110 6862-99-EXIT.
025120     EXIT.
025130 
025140 6862-FIND-ONE-MARKED SECTION.
025150     IF TSK-USERS-MARKED(WRK-TASK-IDX, WRK-LIST-IX) = WRK-LIST-NAME
025160         MOVE WRK-LIST-IX TO WRK-LIST-IX2
025170     END-IF.
025180 6862-B-99-EXIT.
025190     EXIT.
025200 
025210 6862-CLOSE-MARKED-GAP SECTION.
025220     MOVE TSK-USERS-MARKED(WRK-TASK-IDX, WRK-LIST-IX + 1)
025230         TO TSK-USERS-MARKED(WRK-TASK-IDX, WRK-LIST-IX).
025240 6862-C-99-EXIT.
025250     EXIT.
025260 
025270 6870-IS-IN-NAME-LIST-STARTED SECTION.
025280*    SEARCHES TSK-USERS-STARTED(WRK-TASK-IDX) FOR WRK-LIST-NAME.
025290     MOVE 'NO ' TO WRK-LIST-FOUND.
025300     PERFORM 6870-TEST-ONE-STARTED VARYING WRK-LIST-IX FROM 1 BY 1
025310             UNTIL WRK-LIST-IX > TSK-USERS-STARTED-CT(WRK-TASK-IDX).
025320 6870-99-EXIT.
025330     EXIT.
025340 
025350 6870-TEST-ONE-STARTED SECTION.
025360     IF TSK-USERS-STARTED(WRK-TASK-IDX, WRK-LIST-IX) = WRK-LIST-NAME
025370         MOVE 'YES' TO WRK-LIST-FOUND
025380     END-IF.
025390 6870-B-99-EXIT.
025400     EXIT.
025410 
025420 6871-ADD-TO-STARTED SECTION.
025430     ADD 1 TO TSK-USERS-STARTED-CT(WRK-TASK-IDX).
025440     MOVE WRK-LIST-NAME TO TSK-USERS-STARTED(WRK-TASK-IDX,
025450         TSK-USERS-STARTED-CT(WRK-TASK-IDX)).
025460 6871-99-EXIT.
025470     EXIT.
025480 
025490 6872-REMOVE-FROM-STARTED SECTION.
025500     MOVE ZERO TO WRK-LIST-IX2.
025510     PERFORM 6872-FIND-ONE-STARTED THRU 6872-B-99-EXIT
025520             VARYING WRK-LIST-IX FROM 1 BY 1
025530             UNTIL WRK-LIST-IX > TSK-USERS-STARTED-CT(WRK-TASK-IDX).
025540     IF WRK-LIST-IX2 > ZERO
025550         PERFORM 6872-CLOSE-STARTED-GAP THRU 6872-C-99-EXIT
025560                 VARYING WRK-LIST-IX FROM
025570                 WRK-LIST-IX2 BY 1
025580                 UNTIL WRK-LIST-IX >= TSK-USERS-STARTED-CT(WRK-TASK-IDX)
025590         SUBTRACT 1 FROM TSK-USERS-STARTED-CT(WRK-TASK-IDX)
025600     END-IF.
025610 6872-99-EXIT.
025620     EXIT.
025630 
025640 6872-FIND-ONE-STARTED SECTION.
025650     IF TSK-USERS-STARTED(WRK-TASK-IDX, WRK-LIST-IX) = WRK-LIST-NAME
025660         MOVE WRK-LIST-IX TO WRK-LIST-IX2
025670     END-IF.
025680 6872-B-99-EXIT.
025690     EXIT.
025700 
025710 6872-CLOSE-STARTED-GAP SECTION.
025720     MOVE TSK-USERS-STARTED(WRK-TASK-IDX, WRK-LIST-IX + 1)
025730         TO TSK-USERS-STARTED(WRK-TASK-IDX, WRK-LIST-IX).
025740 6872-C-99-EXIT.
025750     EXIT.
025760*----------------------------------------------------------------*
025770*    8010-8098 - FILE-STATUS TESTS, ONE PER SELECT. SAME SHAPE   *
025780*    FOR EVERY FILE IN THE RUN - ANY STATUS OTHER THAN ZEROS     *
025790*    (AND 10 ON THE READ-TO-EOF FILES) DRIVES US TO 9999-ABEND.  *
025800*----------------------------------------------------------------*
025810 8010-TEST-FS-CLUSTR SECTION.
025820     IF WRK-FS-CLUSTR NOT EQUAL ZEROS
025830         MOVE 'FILE CLUSTR'     TO WRK-ERROR-MSG
025840         MOVE WRK-FS-CLUSTR     TO WRK-ERROR-CODE
025850         PERFORM 9999-CALL-ABEND-PGM
025860     END-IF.
025870 8010-99-EXIT.
025880     EXIT.
025890 
025900 8020-TEST-FS-USERSF SECTION.
025910     IF WRK-FS-USERSF NOT EQUAL ZEROS AND 10
025920         MOVE 'FILE USERSF'     TO WRK-ERROR-MSG
025930         MOVE WRK-FS-USERSF     TO WRK-ERROR-CODE
025940         PERFORM 9999-CALL-ABEND-PGM
025950     END-IF.
025960 8020-99-EXIT.
025970     EXIT.
025980 
025990 8030-TEST-FS-PRODSF SECTION.
026000     IF WRK-FS-PRODSF NOT EQUAL ZEROS AND 10
026010         MOVE 'FILE PRODSF'     TO WRK-ERROR-MSG
026020         MOVE WRK-FS-PRODSF     TO WRK-ERROR-CODE
026030         PERFORM 9999-CALL-ABEND-PGM
026040     END-IF.
026050 8030-99-EXIT.
026060     EXIT.
026070 
026080 8040-TEST-FS-AREASF SECTION.
026090     IF WRK-FS-AREASF NOT EQUAL ZEROS AND 10
026100         MOVE 'FILE AREASF'     TO WRK-ERROR-MSG
026110         MOVE WRK-FS-AREASF     TO WRK-ERROR-CODE
026120         PERFORM 9999-CALL-ABEND-PGM
026130     END-IF.
026140 8040-99-EXIT.
026150     EXIT.
026160 
026170 8050-TEST-FS-VERSNF SECTION.
026180     IF WRK-FS-VERSNF NOT EQUAL ZEROS AND 10
026190         MOVE 'FILE VERSNF'     TO WRK-ERROR-MSG
026200         MOVE WRK-FS-VERSNF     TO WRK-ERROR-CODE
026210         PERFORM 9999-CALL-ABEND-PGM
026220     END-IF.
026230 8050-99-EXIT.
026240     EXIT.
026250 
026260 8060-TEST-FS-TASKSF SECTION.
026270     IF WRK-FS-TASKSF NOT EQUAL ZEROS AND 10
026280         MOVE 'FILE TASKSF'     TO WRK-ERROR-MSG
026290         MOVE WRK-FS-TASKSF     TO WRK-ERROR-CODE
026300         PERFORM 9999-CALL-ABEND-PGM
026310     END-IF.
026320 8060-99-EXIT.
026330     EXIT.
026340 
026350 8070-TEST-FS-VOTESF SECTION.
026360     IF WRK-FS-VOTESF NOT EQUAL ZEROS AND 10
026370         MOVE 'FILE VOTESF'     TO WRK-ERROR-MSG
026380         MOVE WRK-FS-VOTESF     TO WRK-ERROR-CODE
026390         PERFORM 9999-CALL-ABEND-PGM
026400     END-IF.
026410 8070-99-EXIT.
026420     EXIT.
026430 
026440 8080-TEST-FS-SITESF SECTION.
026450     IF WRK-FS-SITESF NOT EQUAL ZEROS AND 10
026460         MOVE 'FILE SITESF'     TO WRK-ERROR-MSG
026470         MOVE WRK-FS-SITESF     TO WRK-ERROR-CODE
026480         PERFORM 9999-CALL-ABEND-PGM
026490     END-IF.
026500 8080-99-EXIT.
026510     EXIT.
026520 
026530 8090-TEST-FS-TRANSF SECTION.
026540     IF WRK-FS-TRANSF NOT EQUAL ZEROS AND 10
026550         MOVE 'FILE TRANSF'     TO WRK-ERROR-MSG
026560         MOVE WRK-FS-TRANSF     TO WRK-ERROR-CODE
026570         PERFORM 9999-CALL-ABEND-PGM
026580     END-IF.
026590 8090-99-EXIT.
026600     EXIT.
026610 
026620 8095-TEST-FS-EVNTSF SECTION.
026630     IF WRK-FS-EVNTSF NOT EQUAL ZEROS
026640         MOVE 'FILE EVNTSF'     TO WRK-ERROR-MSG
026650         MOVE WRK-FS-EVNTSF     TO WRK-ERROR-CODE
026660         PERFORM 9999-CALL-ABEND-PGM
026670     END-IF.
026680 8095-99-EXIT.
026690     EXIT.
026700 
026710 8098-TEST-FS-REJCTF SECTION.
026720     IF WRK-FS-REJCTF NOT EQUAL ZEROS
026730         MOVE 'FILE REJCTF'     TO WRK-ERROR-MSG
026740         MOVE WRK-FS-REJCTF     TO WRK-ERROR-CODE
026750         PERFORM 9999-CALL-ABEND-PGM
026760     END-IF.
026770 8098-99-EXIT.
026780     EXIT.
026790 
026800*----------------------------------------------------------------*
026810*    9000 - JOB-CLOCK FOR THE FINALIZE BANNER ONLY. NO BUSINESS   *
026820*    RULE EVER CONSULTS THE SYSTEM CLOCK - ALL DATES AND MONEY    *
026830*    COME OFF THE EXTRACT.                                        *
026840*----------------------------------------------------------------*
026850 9000-GET-DATE-TIME SECTION.
026860     ACCEPT WRK-SYSTEM-DATE FROM DATE.
026870     MOVE WRK-SD-DD  TO WRK-DD-FORMATTED.
026880     MOVE WRK-SD-MM  TO WRK-MM-FORMATTED.
026890     MOVE WRK-SD-YY  TO WRK-YYYY-FORMATTED.
026900     ADD 2000         TO WRK-YYYY-FORMATTED.
026910     ACCEPT WRK-SYSTEM-TIME FROM TIME.
026920     MOVE WRK-ST-HH  TO WRK-HH-FORMATTED.
026930     MOVE WRK-ST-MN  TO WRK-MN-FORMATTED.
026940     MOVE WRK-ST-SS  TO WRK-SS-FORMATTED.
026950 9000-99-EXIT.
026960     EXIT.
026970 
026980*----------------------------------------------------------------*
026990*    9500 - ONE REJCTF ROW PER REJECTED TRANSACTION. REJ-SEQ IS   *
027000*    THE TRANSACTION'S OWN TRAN-SEQ, NOT A SEPARATE COUNTER, SO   *
027010*    A REJECT ROW CAN BE MATCHED BACK TO THE EXTRACT LINE.        *
027020*----------------------------------------------------------------*
027030 9500-WRITE-REJECT SECTION.
027040     ADD 1 TO WRK-REJCT-RECS-CT.
027050     MOVE TRAN-SEQ          TO REJ-SEQ.
027060     MOVE TRAN-OP           TO REJ-OP.
027070     MOVE WRK-REJECT-REASON TO REJ-REASON.
027080     WRITE FD-REG-REJCTF FROM WRK-REJCT-REG.
027090     PERFORM 8098-TEST-FS-REJCTF.
027100 9500-99-EXIT.
027110     EXIT.
027120 
027130*----------------------------------------------------------------*
027140*    9610 - ONE EVNTSF ROW PER ENTITY TOUCHED BY AN APPLIED       *
027150*    TRANSACTION. CALLER LOADS EVT-ENTITY-KIND AND THE KEY PARTS  *
027160*    (WRK-EK-PART1/WRK-EK-SEP/WRK-EK-PART2) BEFORE PERFORMING     *
027170*    THIS SECTION - EVERYTHING ELSE COMES OFF THE TRANSACTION.    *
027180*----------------------------------------------------------------*
027190 9610-EMIT-EVENT SECTION.
027200     ADD 1 TO WRK-EVNT-RECS-CT.
027210     MOVE WRK-EVNT-RECS-CT     TO EVT-SEQ.
027220     MOVE TRAN-TIME-MILLIS     TO EVT-TIME-MILLIS.
027230     MOVE TRAN-ACTOR           TO EVT-ORIGINATOR.
027240     MOVE TRAN-OP              TO EVT-OP.
027250     MOVE WRK-ENTITY-KEY-FLAT  TO EVT-ENTITY-KEY.
027260     WRITE FD-REG-EVNTSF FROM WRK-EVNT-REG.
027270     PERFORM 8095-TEST-FS-EVNTSF.
027280 9610-99-EXIT.
027290     EXIT.
027300 
027310*----------------------------------------------------------------*
027320*    9700 - ROLLS EACH DISPATCHED TRAN-OP INTO THE CONTROL-TOTAL  *
027330*    TABLE PRINTED AT 9800. A CODE NOT YET SEEN THIS RUN GETS A   *
027340*    NEW ROW; THE TABLE IS SIZED FOR THE FULL CATALOGUE OF 23     *
027350*    OPERATION CODES PLUS A FEW SPARE ROWS.                       *
027360*----------------------------------------------------------------*
027370 9700-ACCUMULATE-TOTALS SECTION.
027380     SET OPT-IDX TO 1.
027390     SEARCH WRK-OP-TOTALS-ENT
027400         AT END
027410             ADD 1 TO WRK-OP-TOTALS-CT
027420             SET OPT-IDX TO WRK-OP-TOTALS-CT
027430             MOVE TRAN-OP TO OPT-CODE(OPT-IDX)
027440             MOVE ZERO TO OPT-APPLIED-CT(OPT-IDX)
027450             MOVE ZERO TO OPT-REJECTED-CT(OPT-IDX)
027460         WHEN OPT-CODE(OPT-IDX) = TRAN-OP
027470             CONTINUE
027480     END-SEARCH.
027490     IF GUARD-PASSED
027500         ADD 1 TO OPT-APPLIED-CT(OPT-IDX)
027510         ADD 1 TO WRK-TOTAL-APPLIED
027520     ELSE
027530         ADD 1 TO OPT-REJECTED-CT(OPT-IDX)
027540         ADD 1 TO WRK-TOTAL-REJECTED
027550     END-IF.
027560 9700-99-EXIT.
027570     EXIT.
027580 
027590*----------------------------------------------------------------*
027600*    9800 - CONTROL-BREAK SUMMARY, ONE LINE PER TRAN-OP IN FIRST- *
027610*    SEEN ORDER, THEN THE GRAND TOTAL LINE. NO PRINTER FILE IN    *
027620*    THIS SHOP'S CATALOGUE FOR A RUN THIS SMALL - THE END-OF-RUN  *
027630*    BANNER IS DISPLAYED TO THE JOB LOG RATHER THAN SPOOLED.      *
027640*----------------------------------------------------------------*
027650 9800-PRINT-REPORT SECTION.
027660     PERFORM 9000-GET-DATE-TIME.
027670     MOVE CL-EXTENDS-TODAY TO WRK-CBN-EXTENDS.
027680     MOVE CL-UNCONFIRMED-REGS-TODAY TO WRK-CBN-REGISTERS.
027690     DISPLAY '============================================'.
027700     DISPLAY 'VIZTRAK BATCH POSTER - RUN ' WRK-DATE-FORMATTED
027710             ' ' WRK-TIME-FORMATTED.
027720     DISPLAY 'CLUSTER EXTENDS/UNCONFIRMED-REGS TODAY: '
027730             WRK-CLUSTER-BANNER-ALPHA.
027740     DISPLAY '============================================'.
027750     DISPLAY 'OPERATION     APPLIED    REJECTED'.
027760     DISPLAY '------------  ---------  ---------'.
027770     PERFORM 9800-PRINT-ONE-OP VARYING WRK-OPT-IDX2 FROM 1 BY 1
027780             UNTIL WRK-OPT-IDX2 > WRK-OP-TOTALS-CT.
027790     DISPLAY '------------  ---------  ---------'.
027800     MOVE WRK-TOTAL-APPLIED TO WRK-REPORT-APPLIED-ED.
027810     MOVE WRK-TOTAL-REJECTED TO WRK-REPORT-REJECTED-ED.
027820     MOVE SPACES TO WRK-REPORT-LINE.
027830     STRING 'TOTAL       ' '  ' WRK-REPORT-APPLIED-ED
027840             '  ' WRK-REPORT-REJECTED-ED
027850             DELIMITED BY SIZE INTO WRK-REPORT-LINE.
027860     DISPLAY WRK-REPORT-LINE.
027870 9800-99-EXIT.
027880     EXIT.
027890 
027900 9800-PRINT-ONE-OP SECTION.
027910     MOVE OPT-APPLIED-CT(WRK-OPT-IDX2)  TO WRK-REPORT-APPLIED-ED.
027920     MOVE OPT-REJECTED-CT(WRK-OPT-IDX2) TO WRK-REPORT-REJECTED-ED.
027930     MOVE SPACES TO WRK-REPORT-LINE.
027940     STRING OPT-CODE(WRK-OPT-IDX2) '  ' WRK-REPORT-APPLIED-ED
027950             '  ' WRK-REPORT-REJECTED-ED
027960             DELIMITED BY SIZE INTO WRK-REPORT-LINE.
027970     DISPLAY WRK-REPORT-LINE.
027980 9800-B-99-EXIT.
027990     EXIT.
028000 
028010*----------------------------------------------------------------*
028020*    9999 - THIS SHOP'S STANDARD ABEND CALL-OUT. STAMPS THE       *
028030*    ERROR LOG WITH THE JOB CLOCK AND HANDS IT TO ABENDPGM.       *
028040*----------------------------------------------------------------*
028050 9999-CALL-ABEND-PGM SECTION.
028060     PERFORM 9000-GET-DATE-TIME.
028070     MOVE WRK-DATE-FORMATTED TO WRK-ERROR-DATE.
028080     MOVE WRK-TIME-FORMATTED TO WRK-ERROR-TIME.
028090     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
028100 9999-99-EXIT.
028110     EXIT.
