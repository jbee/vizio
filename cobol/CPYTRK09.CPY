000100*================================================================*
000110*        C P Y T R K 0 9   -   T R A N S A C T I O N   R E C O R D *
000120*================================================================*
000130*    MEMBER......: CPYTRK09.                                     *
000140*    PROJECT.....: VIZIO TRACKER BATCH POSTER - VIZTRAK          *
000150*    DESCRIPTION.: INPUT RECORD FOR TRANSF (TRANSACTIONS.DAT).   *
000160*                  ONE PER LINE, IN ASCENDING TRAN-SEQ ORDER.    *
000170*                  TRAN-OP IS TRUNCATED TO 12 CHARACTERS BY THE  *
000180*                  UPSTREAM EXTRACT WHEN THE OPERATION NAME RUNS *
000190*                  LONGER (REPORT-DEFECT, REPORT-RELEASE AND     *
000200*                  REPORT-SEQUEL COME IN PRE-TRUNCATED).         *
000210*------------------------------------------------------------------*
000220     05  TRAN-SEQ                       PIC 9(07).
000230     05  TRAN-OP                        PIC X(12).
000240     05  TRAN-DATE                      PIC 9(08).
000250     05  TRAN-TIME-MILLIS                PIC 9(15).
000260     05  TRAN-ACTOR                     PIC X(16).
000270     05  TRAN-PRODUCT                   PIC X(16).
000280     05  TRAN-AREA                      PIC X(16).
000290     05  TRAN-TO-AREA                   PIC X(16).
000300     05  TRAN-VERSION                   PIC X(16).
000310     05  TRAN-TASK-ID                   PIC 9(07).
000320     05  TRAN-SITE                      PIC X(16).
000330     05  TRAN-EMAIL                     PIC X(40).
000340     05  TRAN-PASSWORD                  PIC X(32).
000350     05  TRAN-SUMMARY                   PIC X(80).
000360     05  TRAN-EXPLOITABLE                PIC X(01).
000370         88  TRAN-IS-EXPLOITABLE                VALUE 'Y'.
000380         88  TRAN-NOT-EXPLOITABLE               VALUE 'N'.
000390     05  TRAN-SUBAREA                   PIC X(01).
000400         88  TRAN-IS-SUBAREA                     VALUE 'Y'.
000410         88  TRAN-NOT-SUBAREA                    VALUE 'N'.
000420     05  TRAN-TEMPLATE                  PIC X(200).
000430     05  FILLER                         PIC X(01).
